000100*****************************************************************
000200* PROGRAM NAME:    IXE0050.                                    *
000300* ORIGINAL AUTHOR: R.SALDANA.                                  *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 11/05/1990 R.SALDANA     VERSION INICIAL. REPORTE COMBINADO   *
000800*                          DE EXPORTACION (DESEMPENO, COMPOS-   *
000900*                          ICION Y CAMBIOS) PARA UN RANGO DE    *
001000*                          FECHAS.                              *
001100* 27/02/1993 G.FORRICH     LA SECCION DE COMPOSICION Y LA DE    *
001200*                          CAMBIOS SE OMITEN CUANDO NO HAY      *
001300*                          DATOS, EN VEZ DE IMPRIMIR VACIAS.    *
001400* 04/12/1998 P.QUEZADA     CAMBIO SOLICITUD 6194 (Y2K). FECHAS  *
001500*                          DE LA TARJETA DE PARAMETROS CON      *
001600*                          SIGLO COMPLETO.                     *
001700* 16/09/2005 M.IBARRA      CAMBIO SOLICITUD 7288. EL REPORTE    *
001800*                          FALLA POR COMPLETO SI NO HAY NINGUN  *
001900*                          DATO DE DESEMPENO EN EL RANGO.       *
002000* 01/04/2006 R.SALDANA     CAMBIO SOLICITUD 7401. LA SECCION DE *
002100*                          CAMBIOS IMPRIMIA EL TITULO DESPUES   *
002200*                          DE LAS LINEAS DE DETALLE. SE PASA A  *
002300*                          DOBLE RECORRIDO DEL ARCHIVO PARA     *
002400*                          ESCRIBIR EL TITULO ANTES DE LOS DATOS*
002500* 05/09/2006 R.SALDANA     CAMBIO SOLICITUD 7511. SE AJUSTAN LOS*
002600*                          PIC EDITADOS DE INDICE, RETORNOS Y   *
002700*                          PESO A LOS ANCHOS DE COLUMNA DEL      *
002800*                          REPORTE (QUEDABAN UN CARACTER MAS     *
002900*                          ANCHOS DE LO ACORDADO).               *
003000*****************************************************************
003100*                                                               *
003200*          I D E N T I F I C A T I O N  D I V I S I O N         *
003300*                                                               *
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  IXE0050.
003700 AUTHOR. ROBERTO SALDANA.
003800 INSTALLATION. IBM Z/OS.
003900 DATE-WRITTEN. 11/05/1990.
004000 DATE-COMPILED. 16/09/2005.
004100 SECURITY. CONFIDENTIAL.
004200*****************************************************************
004300*                                                               *
004400*             E N V I R O N M E N T   D I V I S I O N           *
004500*                                                               *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500 
005600     SELECT PERF-FILE   ASSIGN       TO PRFDD
005700                        FILE STATUS  IS WS-FS-PRF.
005800 
005900     SELECT COMP-FILE   ASSIGN       TO CMPDD
006000                        FILE STATUS  IS WS-FS-CMP.
006100 
006200     SELECT PARM-FILE   ASSIGN       TO PARMDD
006300                        FILE STATUS  IS WS-FS-PARM.
006400 
006500     SELECT REPORT-FILE ASSIGN       TO XRPTDD
006600                        FILE STATUS  IS WS-FS-RPT.
006700 
006800*****************************************************************
006900*                                                               *
007000*                      D A T A   D I V I S I O N                *
007100*                                                               *
007200*****************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500 
007600 FD  PERF-FILE
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 30 CHARACTERS.
007900 01  REG-PRFDD.
008000     COPY IXPRF00.
008100 01  REG-PRFDD-RAW REDEFINES REG-PRFDD       PIC X(30).
008200 
008300 FD  COMP-FILE
008400     RECORDING MODE IS F
008500     RECORD CONTAINS 28 CHARACTERS.
008600 01  REG-CMPDD.
008700     COPY IXCMP00.
008800 01  REG-CMPDD-RAW REDEFINES REG-CMPDD       PIC X(28).
008900 
009000 FD  PARM-FILE
009100     RECORDING MODE IS F
009200     RECORD CONTAINS 20 CHARACTERS.
009300 01  REG-PARMDD.
009400     COPY IXPRM00.
009500 
009600 FD  REPORT-FILE
009700     RECORDING MODE IS F
009800     RECORD CONTAINS 80 CHARACTERS.
009900 01  REG-XRPTDD                          PIC X(80).
010000 
010100 WORKING-STORAGE SECTION.
010200 
010300*****************************************************************
010400*                    DEFINICION DE SWITCHES                     *
010500*****************************************************************
010600 01  SW-SWITCHES.
010700     05 SW-FIN-PRF                      PIC X(01) VALUE 'N'.
010800        88 SI-FIN-PRF                             VALUE 'S'.
010900        88 NO-FIN-PRF                             VALUE 'N'.
011000     05 SW-FIN-CMP                      PIC X(01) VALUE 'N'.
011100        88 SI-FIN-CMP                             VALUE 'S'.
011200        88 NO-FIN-CMP                             VALUE 'N'.
011300     05 SW-SIN-DESEMPENO                 PIC X(01) VALUE 'N'.
011400        88 NO-HAY-DESEMPENO                        VALUE 'S'.
011500     05 SW-PRIMER-GRUPO                  PIC X(01) VALUE 'S'.
011600        88 ES-PRIMER-GRUPO                         VALUE 'S'.
011700        88 NO-ES-PRIMER-GRUPO                      VALUE 'N'.
011800     05 SW-CONTEO-CAMBIOS                PIC X(01) VALUE 'N'.
011900        88 SI-CONTEO-CAMBIOS                        VALUE 'S'.
012000        88 NO-CONTEO-CAMBIOS                        VALUE 'N'.
012100     05 FILLER                           PIC X(01) VALUE SPACE.
012200 
012300*****************************************************************
012400*                 DEFINICION DE FILE STATUS                     *
012500*****************************************************************
012600 01  WS-ARCHIVOS-STATUS.
012700     05 WS-FS-PRF                       PIC X(02) VALUE SPACE.
012800     05 WS-FS-CMP                       PIC X(02) VALUE SPACE.
012900     05 WS-FS-PARM                      PIC X(02) VALUE SPACE.
013000     05 WS-FS-RPT                       PIC X(02) VALUE SPACE.
013100     05 FILLER                           PIC X(01) VALUE SPACE.
013200 
013300*****************************************************************
013400*                    DEFINICION DE CONTADORES                   *
013500*****************************************************************
013600 01  CN-CONTADORES.
013700     05 CN-LIN-DESEMPENO                PIC S9(05) COMP VALUE ZERO.
013800     05 CN-LIN-COMPOSICION              PIC S9(07) COMP VALUE ZERO.
013900     05 CN-LIN-CAMBIOS                  PIC S9(05) COMP VALUE ZERO.
014000     05 FILLER                           PIC X(01) VALUE SPACE.
014100 
014200*****************************************************************
014300*                   PARAMETROS DEL PROCESO                      *
014400*****************************************************************
014500 01  WS-PARAMETROS.
014600     05 WS-FECHA-INICIAL                PIC X(10) VALUE SPACES.
014700     05 WS-FECHA-FINAL                   PIC X(10) VALUE SPACES.
014800     05 FILLER                           PIC X(01) VALUE SPACE.
014900 
015000 01  WS-PARAMETROS-DESGLOSE REDEFINES WS-PARAMETROS.
015100     05 WS-FEC-INI-AAAA                 PIC X(04).
015200     05 FILLER                          PIC X(06).
015300     05 WS-FEC-FIN-AAAA                 PIC X(04).
015400     05 FILLER                          PIC X(06).
015500 
015600*****************************************************************
015700*                      ACUMULADORES                             *
015800*****************************************************************
015900 01  WS-ACUMULADORES.
016000     05 WS-RETORNO-ACUM                 PIC S9(05)V9(04) VALUE ZERO.
016100     05 FILLER                           PIC X(01) VALUE SPACE.
016200 
016300*****************************************************************
016400*          TABLAS PARA LA SECCION DE CAMBIOS DE COMPOSICION      *
016500*****************************************************************
016600 01  WS-TABLA-ACTUAL.
016700     05 WS-ACT-TICKER OCCURS 100 TIMES
016800                          INDEXED BY WS-ACT-IDX  PIC X(10).
016900     05 FILLER                           PIC X(01) VALUE SPACE.
017000 
017100 01  WS-TABLA-ANTERIOR.
017200     05 WS-ANT-TICKER OCCURS 100 TIMES
017300                          INDEXED BY WS-ANT-IDX  PIC X(10).
017400     05 FILLER                           PIC X(01) VALUE SPACE.
017500 
017600 01  WS-TABLA-ALTAS.
017700     05 WS-ALTA-TICKER OCCURS 100 TIMES
017800                          INDEXED BY WS-ALTA-IDX PIC X(10).
017900     05 FILLER                           PIC X(01) VALUE SPACE.
018000 
018100 01  WS-TABLA-BAJAS.
018200     05 WS-BAJA-TICKER OCCURS 100 TIMES
018300                          INDEXED BY WS-BAJA-IDX PIC X(10).
018400     05 FILLER                           PIC X(01) VALUE SPACE.
018500 
018600 01  WS-VARIABLES-TABLA.
018700     05 WS-ACT-COUNT                    PIC S9(04) COMP VALUE ZERO.
018800     05 WS-ANT-COUNT                    PIC S9(04) COMP VALUE ZERO.
018900     05 WS-ALTA-COUNT                   PIC S9(04) COMP VALUE ZERO.
019000     05 WS-BAJA-COUNT                   PIC S9(04) COMP VALUE ZERO.
019100     05 WS-I                            PIC S9(04) COMP VALUE ZERO.
019200     05 WS-J                            PIC S9(04) COMP VALUE ZERO.
019300     05 WS-K                            PIC S9(04) COMP VALUE ZERO.
019400     05 WS-MIN-IDX                      PIC S9(04) COMP VALUE ZERO.
019500     05 FILLER                           PIC X(01) VALUE SPACE.
019600 
019700 01  WS-SWAP-TICKER                     PIC X(10).
019800 01  WS-FECHA-GRUPO                      PIC X(10) VALUE SPACES.
019900 
020000*****************************************************************
020100*             AREAS EDITADAS DE LAS TRES SECCIONES              *
020200*****************************************************************
020300 01  WS-TITULO-SECCION.
020400     05 FILLER                          PIC X(02) VALUE SPACES.
020500     05 WS-TIT-TEXTO                    PIC X(60).
020600     05 FILLER                          PIC X(18) VALUE SPACES.
020700 
020800 01  WS-ENC-DESEMPENO.
020900     05 FILLER                          PIC X(01) VALUE SPACE.
021000     05 FILLER                          PIC X(10) VALUE 'FECHA'.
021100     05 FILLER                          PIC X(03) VALUE SPACES.
021200     05 FILLER                          PIC X(13) VALUE 'VALOR INDICE'.
021300     05 FILLER                          PIC X(03) VALUE SPACES.
021400     05 FILLER                          PIC X(12) VALUE 'RETORNO DIA'.
021500     05 FILLER                          PIC X(03) VALUE SPACES.
021600     05 FILLER                          PIC X(13) VALUE 'RETORNO ACUM'.
021700     05 FILLER                          PIC X(19) VALUE SPACES.
021800 
021900 01  WS-LIN-DESEMPENO.
022000     05 WS-LD-FECHA                     PIC X(10).
022100     05 FILLER                          PIC X(04) VALUE SPACES.
022200     05 WS-LD-INDICE                    PIC -ZZZZZ9.9999.
022300     05 FILLER                          PIC X(03) VALUE SPACES.
022400     05 WS-LD-RETORNO-DIA                 PIC -ZZ9.9999.
022500     05 FILLER                          PIC X(04) VALUE SPACES.
022600     05 WS-LD-RETORNO-ACUM                 PIC -ZZZ9.9999.
022700     05 FILLER                          PIC X(10) VALUE SPACES.
022800 
022900 01  WS-ENC-COMPOSICION.
023000     05 FILLER                          PIC X(01) VALUE SPACE.
023100     05 FILLER                          PIC X(10) VALUE 'FECHA'.
023200     05 FILLER                          PIC X(03) VALUE SPACES.
023300     05 FILLER                          PIC X(10) VALUE 'TICKER'.
023400     05 FILLER                          PIC X(03) VALUE SPACES.
023500     05 FILLER                          PIC X(08) VALUE 'PESO'.
023600     05 FILLER                          PIC X(45) VALUE SPACES.
023700 
023800 01  WS-LIN-COMPOSICION.
023900     05 WS-LC-FECHA                     PIC X(10).
024000     05 FILLER                          PIC X(04) VALUE SPACES.
024100     05 WS-LC-TICKER                    PIC X(10).
024200     05 FILLER                          PIC X(04) VALUE SPACES.
024300     05 WS-LC-PESO                      PIC 9.999999.
024400     05 FILLER                          PIC X(44) VALUE SPACES.
024500 
024600 01  WS-LIN-CAMBIOS.
024700     05 WS-LX-FECHA                     PIC X(10).
024800     05 FILLER                          PIC X(02) VALUE SPACES.
024900     05 WS-LX-ROTULO-ALTAS              PIC X(08) VALUE 'ALTAS: '.
025000     05 WS-LX-ALTAS                     PIC X(30).
025100     05 FILLER                          PIC X(02) VALUE SPACES.
025200     05 WS-LX-ROTULO-BAJAS              PIC X(08) VALUE 'BAJAS: '.
025300     05 WS-LX-BAJAS                     PIC X(30).
025400 
025500 01  WS-PUNTERO                         PIC S9(04) COMP VALUE 1.
025600 
025700*****************************************************************
025800*                                                               *
025900*              P R O C E D U R E   D I V I S I O N              *
026000*                                                               *
026100*****************************************************************
026200 PROCEDURE DIVISION.
026300*****************************************************************
026400*                            0000-MAINLINE                      *
026500*****************************************************************
026600 0000-MAINLINE.
026700 
026800     PERFORM 1000-INICIO
026900        THRU 1000-INICIO-EXIT
027000 
027100     IF NO-HAY-DESEMPENO
027200        PERFORM 9000-SIN-DESEMPENO
027300           THRU 9000-SIN-DESEMPENO-EXIT
027400     ELSE
027500        PERFORM 2000-PROCESO
027600           THRU 2000-PROCESO-EXIT
027700     END-IF
027800 
027900     PERFORM 3000-FIN.
028000 
028100*****************************************************************
028200*                           1000-INICIO                         *
028300*****************************************************************
028400 1000-INICIO.
028500 
028600     OPEN INPUT  PARM-FILE
028700     READ PARM-FILE INTO WS-PARAMETROS
028800          AT END
028900          DISPLAY 'ERROR. TARJETA DE PARAMETROS VACIA.'
029000     END-READ
029100     CLOSE PARM-FILE
029200 
029300     OPEN INPUT PERF-FILE
029400     PERFORM 1100-LEER-PRF
029500        THRU 1100-LEER-PRF-EXIT
029600     PERFORM 1200-SALTA-ANTES-PRF
029700        THRU 1200-SALTA-ANTES-PRF-EXIT
029800 
029900     IF SI-FIN-PRF OR PRF-DATE GREATER THAN WS-FECHA-FINAL
030000        SET NO-HAY-DESEMPENO              TO TRUE
030100        CLOSE PERF-FILE
030200     END-IF
030300 
030400     .
030500 1000-INICIO-EXIT.
030600     EXIT.
030700*****************************************************************
030800*                        1100-LEER-PRF                          *
030900*****************************************************************
031000 1100-LEER-PRF.
031100 
031200     READ PERF-FILE
031300          AT END
031400          SET SI-FIN-PRF                 TO TRUE
031500     END-READ.
031600 
031700 1100-LEER-PRF-EXIT.
031800     EXIT.
031900*****************************************************************
032000*                    1200-SALTA-ANTES-PRF                       *
032100*****************************************************************
032200 1200-SALTA-ANTES-PRF.
032300 
032400     PERFORM 1100-LEER-PRF
032500        THRU 1100-LEER-PRF-EXIT
032600        UNTIL SI-FIN-PRF
032700           OR PRF-DATE NOT LESS THAN WS-FECHA-INICIAL
032800 
032900     .
033000 1200-SALTA-ANTES-PRF-EXIT.
033100     EXIT.
033200*****************************************************************
033300*                           2000-PROCESO                        *
033400*****************************************************************
033500 2000-PROCESO.
033600 
033700     OPEN OUTPUT REPORT-FILE
033800 
033900     PERFORM 2100-SECCION-DESEMPENO
034000        THRU 2100-SECCION-DESEMPENO-EXIT
034100 
034200     CLOSE PERF-FILE
034300 
034400     PERFORM 2200-SECCION-COMPOSICION
034500        THRU 2200-SECCION-COMPOSICION-EXIT
034600 
034700     PERFORM 2300-SECCION-CAMBIOS
034800        THRU 2300-SECCION-CAMBIOS-EXIT
034900 
035000     CLOSE REPORT-FILE
035100 
035200     .
035300 2000-PROCESO-EXIT.
035400     EXIT.
035500*****************************************************************
035600*                  2100-SECCION-DESEMPENO                       *
035700*****************************************************************
035800 2100-SECCION-DESEMPENO.
035900 
036000     MOVE 'INDICE - DESEMPENO'            TO WS-TIT-TEXTO
036100     WRITE REG-XRPTDD FROM WS-TITULO-SECCION
036200     WRITE REG-XRPTDD FROM WS-ENC-DESEMPENO
036300 
036400     PERFORM 2110-LINEA-DESEMPENO
036500        THRU 2110-LINEA-DESEMPENO-EXIT
036600        UNTIL SI-FIN-PRF
036700           OR PRF-DATE GREATER THAN WS-FECHA-FINAL
036800 
036900     .
037000 2100-SECCION-DESEMPENO-EXIT.
037100     EXIT.
037200 
037300 2110-LINEA-DESEMPENO.
037400 
037500     ADD PRF-DAILY-RET                    TO WS-RETORNO-ACUM
037600 
037700     MOVE PRF-DATE                        TO WS-LD-FECHA
037800     MOVE PRF-INDEX-VAL                    TO WS-LD-INDICE
037900     MOVE PRF-DAILY-RET                    TO WS-LD-RETORNO-DIA
038000     MOVE WS-RETORNO-ACUM                  TO WS-LD-RETORNO-ACUM
038100     WRITE REG-XRPTDD FROM WS-LIN-DESEMPENO
038200 
038300     ADD 1                                  TO CN-LIN-DESEMPENO
038400 
038500     PERFORM 1100-LEER-PRF
038600        THRU 1100-LEER-PRF-EXIT
038700 
038800     .
038900 2110-LINEA-DESEMPENO-EXIT.
039000     EXIT.
039100*****************************************************************
039200*                 2200-SECCION-COMPOSICION                      *
039300*****************************************************************
039400 2200-SECCION-COMPOSICION.
039500 
039600     OPEN INPUT COMP-FILE
039700     PERFORM 1300-LEER-CMP
039800        THRU 1300-LEER-CMP-EXIT
039900     PERFORM 2210-SALTA-ANTES-CMP
040000        THRU 2210-SALTA-ANTES-CMP-EXIT
040100 
040200     IF NOT SI-FIN-CMP
040300        AND CMP-DATE NOT GREATER THAN WS-FECHA-FINAL
040400 
040500        MOVE 'INDICE - COMPOSICION'         TO WS-TIT-TEXTO
040600        WRITE REG-XRPTDD FROM WS-TITULO-SECCION
040700        WRITE REG-XRPTDD FROM WS-ENC-COMPOSICION
040800 
040900        PERFORM 2220-LINEA-COMPOSICION
041000           THRU 2220-LINEA-COMPOSICION-EXIT
041100           UNTIL SI-FIN-CMP
041200              OR CMP-DATE GREATER THAN WS-FECHA-FINAL
041300 
041400     END-IF
041500 
041600     CLOSE COMP-FILE
041700 
041800     .
041900 2200-SECCION-COMPOSICION-EXIT.
042000     EXIT.
042100 
042200 2220-LINEA-COMPOSICION.
042300 
042400     MOVE CMP-DATE                         TO WS-LC-FECHA
042500     MOVE CMP-TICKER                       TO WS-LC-TICKER
042600     MOVE CMP-WEIGHT                       TO WS-LC-PESO
042700     WRITE REG-XRPTDD FROM WS-LIN-COMPOSICION
042800 
042900     ADD 1                                  TO CN-LIN-COMPOSICION
043000 
043100     PERFORM 1300-LEER-CMP
043200        THRU 1300-LEER-CMP-EXIT
043300 
043400     .
043500 2220-LINEA-COMPOSICION-EXIT.
043600     EXIT.
043700*****************************************************************
043800*                        1300-LEER-CMP                          *
043900*****************************************************************
044000 1300-LEER-CMP.
044100 
044200     READ COMP-FILE
044300          AT END
044400          SET SI-FIN-CMP                 TO TRUE
044500     END-READ.
044600 
044700 1300-LEER-CMP-EXIT.
044800     EXIT.
044900*****************************************************************
045000*                    2210-SALTA-ANTES-CMP                       *
045100*****************************************************************
045200 2210-SALTA-ANTES-CMP.
045300 
045400     PERFORM 1300-LEER-CMP
045500        THRU 1300-LEER-CMP-EXIT
045600        UNTIL SI-FIN-CMP
045700           OR CMP-DATE NOT LESS THAN WS-FECHA-INICIAL
045800 
045900     .
046000 2210-SALTA-ANTES-CMP-EXIT.
046100     EXIT.
046200*****************************************************************
046300*                   2300-SECCION-CAMBIOS                        *
046400*****************************************************************
046500 2300-SECCION-CAMBIOS.
046600*        CAMBIO SOLICITUD 7401 (01/04/2006, R.SALDANA). LA
046700*        SECCION SE RECORRE DOS VECES: LA PRIMERA SOLO CUENTA
046800*        LOS CAMBIOS (SW-CONTEO-CAMBIOS='S', SIN ESCRITURA) PARA
046900*        SABER SI EL TITULO DEBE IMPRIMIRSE; LA SEGUNDA ESCRIBE
047000*        LAS LINEAS YA CON EL TITULO ARRIBA DE LOS DATOS.
047100 
047200     MOVE ZERO                             TO WS-ANT-COUNT
047300     MOVE ZERO                             TO CN-LIN-CAMBIOS
047400     SET ES-PRIMER-GRUPO                    TO TRUE
047500     SET SI-CONTEO-CAMBIOS                  TO TRUE
047600 
047700     OPEN INPUT COMP-FILE
047800     PERFORM 1300-LEER-CMP
047900        THRU 1300-LEER-CMP-EXIT
048000     PERFORM 2210-SALTA-ANTES-CMP
048100        THRU 2210-SALTA-ANTES-CMP-EXIT
048200 
048300     PERFORM 2310-PROCESA-GRUPO-FECHA
048400        THRU 2310-PROCESA-GRUPO-FECHA-EXIT
048500        UNTIL SI-FIN-CMP
048600           OR CMP-DATE GREATER THAN WS-FECHA-FINAL
048700 
048800     CLOSE COMP-FILE
048900 
049000     IF CN-LIN-CAMBIOS GREATER THAN ZERO
049100        MOVE 'INDICE - CAMBIOS DE COMPOSICION' TO WS-TIT-TEXTO
049200        WRITE REG-XRPTDD FROM WS-TITULO-SECCION
049300 
049400        MOVE ZERO                          TO WS-ANT-COUNT
049500        MOVE ZERO                          TO CN-LIN-CAMBIOS
049600        SET ES-PRIMER-GRUPO                 TO TRUE
049700        SET NO-CONTEO-CAMBIOS                TO TRUE
049800 
049900        OPEN INPUT COMP-FILE
050000        PERFORM 1300-LEER-CMP
050100           THRU 1300-LEER-CMP-EXIT
050200        PERFORM 2210-SALTA-ANTES-CMP
050300           THRU 2210-SALTA-ANTES-CMP-EXIT
050400 
050500        PERFORM 2310-PROCESA-GRUPO-FECHA
050600           THRU 2310-PROCESA-GRUPO-FECHA-EXIT
050700           UNTIL SI-FIN-CMP
050800              OR CMP-DATE GREATER THAN WS-FECHA-FINAL
050900 
051000        CLOSE COMP-FILE
051100     END-IF
051200 
051300     .
051400 2300-SECCION-CAMBIOS-EXIT.
051500     EXIT.
051600*****************************************************************
051700*                2310-PROCESA-GRUPO-FECHA                       *
051800*****************************************************************
051900 2310-PROCESA-GRUPO-FECHA.
052000 
052100     MOVE CMP-DATE                         TO WS-FECHA-GRUPO
052200     MOVE ZERO                             TO WS-ACT-COUNT
052300 
052400     PERFORM 2320-ACUMULA-CONSTITUYENTE
052500        THRU 2320-ACUMULA-CONSTITUYENTE-EXIT
052600        UNTIL SI-FIN-CMP
052700           OR CMP-DATE NOT EQUAL WS-FECHA-GRUPO
052800 
052900     PERFORM 2400-ORDENA-ACTUAL
053000        THRU 2400-ORDENA-ACTUAL-EXIT
053100 
053200     IF NO-ES-PRIMER-GRUPO
053300        PERFORM 2500-COMPARA-CONJUNTOS
053400           THRU 2500-COMPARA-CONJUNTOS-EXIT
053500        IF WS-ALTA-COUNT GREATER THAN ZERO
053600           OR WS-BAJA-COUNT GREATER THAN ZERO
053700           PERFORM 2600-ESCRIBE-LINEA-CAMBIO
053800              THRU 2600-ESCRIBE-LINEA-CAMBIO-EXIT
053900           ADD 1                            TO CN-LIN-CAMBIOS
054000        END-IF
054100     END-IF
054200 
054300     MOVE WS-ACT-COUNT                     TO WS-ANT-COUNT
054400     MOVE WS-TABLA-ACTUAL                   TO WS-TABLA-ANTERIOR
054500     SET NO-ES-PRIMER-GRUPO                 TO TRUE
054600 
054700     .
054800 2310-PROCESA-GRUPO-FECHA-EXIT.
054900     EXIT.
055000 
055100 2320-ACUMULA-CONSTITUYENTE.
055200 
055300     IF WS-ACT-COUNT LESS THAN 100
055400        ADD 1                              TO WS-ACT-COUNT
055500        MOVE CMP-TICKER   TO WS-ACT-TICKER (WS-ACT-COUNT)
055600     END-IF
055700 
055800     PERFORM 1300-LEER-CMP
055900        THRU 1300-LEER-CMP-EXIT
056000 
056100     .
056200 2320-ACUMULA-CONSTITUYENTE-EXIT.
056300     EXIT.
056400*****************************************************************
056500*       2400-ORDENA-ACTUAL (ORDEN ALFABETICO, SELECTION SORT)   *
056600*****************************************************************
056700 2400-ORDENA-ACTUAL.
056800 
056900     IF WS-ACT-COUNT GREATER THAN 1
057000        PERFORM 2410-SELECCIONA-MENOR
057100           THRU 2410-SELECCIONA-MENOR-EXIT
057200           VARYING WS-I FROM 1 BY 1
057300           UNTIL WS-I GREATER THAN WS-ACT-COUNT
057400     END-IF
057500 
057600     .
057700 2400-ORDENA-ACTUAL-EXIT.
057800     EXIT.
057900 
058000 2410-SELECCIONA-MENOR.
058100 
058200     MOVE WS-I                             TO WS-MIN-IDX
058300     MOVE WS-I                             TO WS-J
058400     ADD 1                                  TO WS-J
058500 
058600     PERFORM 2420-BUSCA-MENOR
058700        THRU 2420-BUSCA-MENOR-EXIT
058800        VARYING WS-J FROM WS-J BY 1
058900        UNTIL WS-J GREATER THAN WS-ACT-COUNT
059000 
059100     IF WS-MIN-IDX NOT EQUAL WS-I
059200        MOVE WS-ACT-TICKER (WS-I)           TO WS-SWAP-TICKER
059300        MOVE WS-ACT-TICKER (WS-MIN-IDX)    TO WS-ACT-TICKER (WS-I)
059400        MOVE WS-SWAP-TICKER           TO WS-ACT-TICKER (WS-MIN-IDX)
059500     END-IF
059600 
059700     .
059800 2410-SELECCIONA-MENOR-EXIT.
059900     EXIT.
060000 
060100 2420-BUSCA-MENOR.
060200 
060300     IF WS-ACT-TICKER (WS-J) LESS THAN WS-ACT-TICKER (WS-MIN-IDX)
060400        MOVE WS-J                           TO WS-MIN-IDX
060500     END-IF
060600 
060700     .
060800 2420-BUSCA-MENOR-EXIT.
060900     EXIT.
061000*****************************************************************
061100*     2500-COMPARA-CONJUNTOS (MEZCLA DE DOS LISTAS ORDENADAS)   *
061200*****************************************************************
061300 2500-COMPARA-CONJUNTOS.
061400 
061500     MOVE ZERO                             TO WS-ALTA-COUNT
061600     MOVE ZERO                             TO WS-BAJA-COUNT
061700     MOVE 1                                 TO WS-I
061800     MOVE 1                                 TO WS-J
061900 
062000     PERFORM 2510-COMPARA-UN-PAR
062100        THRU 2510-COMPARA-UN-PAR-EXIT
062200        UNTIL WS-I GREATER THAN WS-ANT-COUNT
062300           OR WS-J GREATER THAN WS-ACT-COUNT
062400 
062500     PERFORM 2520-BAJAS-RESTANTES
062600        THRU 2520-BAJAS-RESTANTES-EXIT
062700        VARYING WS-I FROM WS-I BY 1
062800        UNTIL WS-I GREATER THAN WS-ANT-COUNT
062900 
063000     PERFORM 2530-ALTAS-RESTANTES
063100        THRU 2530-ALTAS-RESTANTES-EXIT
063200        VARYING WS-J FROM WS-J BY 1
063300        UNTIL WS-J GREATER THAN WS-ACT-COUNT
063400 
063500     .
063600 2500-COMPARA-CONJUNTOS-EXIT.
063700     EXIT.
063800 
063900 2510-COMPARA-UN-PAR.
064000 
064100     IF WS-ANT-TICKER (WS-I) EQUAL WS-ACT-TICKER (WS-J)
064200        ADD 1                               TO WS-I
064300        ADD 1                               TO WS-J
064400     ELSE
064500        IF WS-ANT-TICKER (WS-I) LESS THAN WS-ACT-TICKER (WS-J)
064600           ADD 1                            TO WS-BAJA-COUNT
064700           MOVE WS-ANT-TICKER (WS-I)
064800                             TO WS-BAJA-TICKER (WS-BAJA-COUNT)
064900           ADD 1                            TO WS-I
065000        ELSE
065100           ADD 1                            TO WS-ALTA-COUNT
065200           MOVE WS-ACT-TICKER (WS-J)
065300                             TO WS-ALTA-TICKER (WS-ALTA-COUNT)
065400           ADD 1                            TO WS-J
065500        END-IF
065600     END-IF
065700 
065800     .
065900 2510-COMPARA-UN-PAR-EXIT.
066000     EXIT.
066100 
066200 2520-BAJAS-RESTANTES.
066300 
066400     ADD 1                                  TO WS-BAJA-COUNT
066500     MOVE WS-ANT-TICKER (WS-I)     TO WS-BAJA-TICKER (WS-BAJA-COUNT)
066600 
066700     .
066800 2520-BAJAS-RESTANTES-EXIT.
066900     EXIT.
067000 
067100 2530-ALTAS-RESTANTES.
067200 
067300     ADD 1                                  TO WS-ALTA-COUNT
067400     MOVE WS-ACT-TICKER (WS-J)     TO WS-ALTA-TICKER (WS-ALTA-COUNT)
067500 
067600     .
067700 2530-ALTAS-RESTANTES-EXIT.
067800     EXIT.
067900*****************************************************************
068000*                2600-ESCRIBE-LINEA-CAMBIO                      *
068100*****************************************************************
068200 2600-ESCRIBE-LINEA-CAMBIO.
068300 
068400     MOVE SPACES                           TO WS-LX-ALTAS
068500     MOVE 1                                 TO WS-PUNTERO
068600     PERFORM 2610-ARMA-ALTAS
068700        THRU 2610-ARMA-ALTAS-EXIT
068800        VARYING WS-K FROM 1 BY 1
068900        UNTIL WS-K GREATER THAN WS-ALTA-COUNT
069000 
069100     MOVE SPACES                           TO WS-LX-BAJAS
069200     MOVE 1                                 TO WS-PUNTERO
069300     PERFORM 2620-ARMA-BAJAS
069400        THRU 2620-ARMA-BAJAS-EXIT
069500        VARYING WS-K FROM 1 BY 1
069600        UNTIL WS-K GREATER THAN WS-BAJA-COUNT
069700 
069800     MOVE WS-FECHA-GRUPO                    TO WS-LX-FECHA
069900     IF NO-CONTEO-CAMBIOS
070000        WRITE REG-XRPTDD FROM WS-LIN-CAMBIOS
070100     END-IF
070200 
070300     .
070400 2600-ESCRIBE-LINEA-CAMBIO-EXIT.
070500     EXIT.
070600 
070700 2610-ARMA-ALTAS.
070800 
070900     IF WS-K GREATER THAN 1
071000        STRING ', ' DELIMITED BY SIZE
071100           INTO WS-LX-ALTAS
071200           WITH POINTER WS-PUNTERO
071300     END-IF
071400     STRING WS-ALTA-TICKER (WS-K) DELIMITED BY SPACE
071500        INTO WS-LX-ALTAS
071600        WITH POINTER WS-PUNTERO
071700 
071800     .
071900 2610-ARMA-ALTAS-EXIT.
072000     EXIT.
072100 
072200 2620-ARMA-BAJAS.
072300 
072400     IF WS-K GREATER THAN 1
072500        STRING ', ' DELIMITED BY SIZE
072600           INTO WS-LX-BAJAS
072700           WITH POINTER WS-PUNTERO
072800     END-IF
072900     STRING WS-BAJA-TICKER (WS-K) DELIMITED BY SPACE
073000        INTO WS-LX-BAJAS
073100        WITH POINTER WS-PUNTERO
073200 
073300     .
073400 2620-ARMA-BAJAS-EXIT.
073500     EXIT.
073600*****************************************************************
073700*            9000-SIN-DESEMPENO (EXPORTACION FALLIDA)           *
073800*****************************************************************
073900 9000-SIN-DESEMPENO.
074000 
074100     DISPLAY 'NO SE ENCONTRO DESEMPENO DEL INDICE PARA EL '
074200             'RANGO ' WS-FECHA-INICIAL ' A ' WS-FECHA-FINAL
074300     DISPLAY 'LA EXPORTACION NO SE GENERA.'
074400 
074500     .
074600 9000-SIN-DESEMPENO-EXIT.
074700     EXIT.
074800*****************************************************************
074900*                              3000-FIN                        *
075000*****************************************************************
075100 3000-FIN.
075200 
075300     DISPLAY '*****************************************'
075400     DISPLAY 'LINEAS DE DESEMPENO    : ' CN-LIN-DESEMPENO
075500     DISPLAY 'LINEAS DE COMPOSICION  : ' CN-LIN-COMPOSICION
075600     DISPLAY 'LINEAS DE CAMBIOS      : ' CN-LIN-CAMBIOS
075700     DISPLAY '*****************************************'
075800 
075900     STOP RUN.
