000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  IXSNP00                                    *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE LA FOTO CRUDA DE COTIZACIONES RECIBIDA *
000600*               DEL PROVEEDOR.  SIN VALIDAR.  ENTRADA DE         *
000700*               IXV0060.  ESPACIOS/CEROS INDICAN CAMPO FALTANTE. *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 040 POSICIONES.                          *
001200*           PREFIJO  : SNP.                                     *
001300*                                                                *
001400******************************************************************
001500     05  SNAPSHOT-RECORD.
001600         10  SNP-TICKER                     PIC X(10).
001700         10  SNP-CLOSE                      PIC S9(07)V9(04).
001800         10  SNP-MKT-CAP                    PIC S9(15)V9(02).
001900         10  FILLER                         PIC X(02).
