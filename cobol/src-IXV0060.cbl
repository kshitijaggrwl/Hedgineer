000100*****************************************************************
000200* PROGRAM NAME:    IXV0060.                                    *
000300* ORIGINAL AUTHOR: G.FORRICH.                                  *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 09/10/1991 G.FORRICH     VERSION INICIAL. VALIDACION Y        *
000800*                          DEPURACION DE LA FOTO CRUDA DE       *
000900*                          COTIZACIONES RECIBIDA DEL PROVEEDOR. *
001000* 14/04/1994 M.IBARRA      SE AGREGA EL SELLADO DE LA FECHA DE  *
001100*                          PROCESO EN CADA RENGLON ACEPTADO.    *
001200* 27/10/1998 P.QUEZADA     CAMBIO SOLICITUD 6195 (Y2K). FECHA   *
001300*                          DE PROCESO DE LA TARJETA DE          *
001400*                          PARAMETROS CON SIGLO COMPLETO.       *
001500* 30/06/2006 R.SALDANA     CAMBIO SOLICITUD 7441. EL LISTADO    *
001600*                          DE CONSOLA MUESTRA LOS 5 DE MAYOR    *
001700*                          CAPITALIZACION ACEPTADOS.            *
001800* 15/08/2006 R.SALDANA     CAMBIO SOLICITUD 7480. SE AGREGA EL  *
001900*                          88 NO-ES-RENGLON-VALIDO Y SE USA SET *
002000*                          ... TO TRUE EN 2100-VALIDA-RENGLON,  *
002100*                          EN VEZ DE APAGAR EL 88 CON FALSE.    *
002200*****************************************************************
002300*                                                               *
002400*          I D E N T I F I C A T I O N  D I V I S I O N         *
002500*                                                               *
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  IXV0060.
002900 AUTHOR. GUILLERMO FORRICH.
003000 INSTALLATION. IBM Z/OS.
003100 DATE-WRITTEN. 09/10/1991.
003200 DATE-COMPILED. 30/06/2006.
003300 SECURITY. CONFIDENTIAL.
003400*****************************************************************
003500*                                                               *
003600*             E N V I R O N M E N T   D I V I S I O N           *
003700*                                                               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700 
004800     SELECT SNAP-FILE  ASSIGN       TO SNPDD
004900                       FILE STATUS  IS WS-FS-SNP.
005000 
005100     SELECT PARM-FILE  ASSIGN       TO PARMDD
005200                       FILE STATUS  IS WS-FS-PARM.
005300 
005400     SELECT CLEAN-FILE ASSIGN       TO CLNDD
005500                       FILE STATUS  IS WS-FS-CLN.
005600 
005700*****************************************************************
005800*                                                               *
005900*                      D A T A   D I V I S I O N                *
006000*                                                               *
006100*****************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400 
006500 FD  SNAP-FILE
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 40 CHARACTERS.
006800 01  REG-SNPDD.
006900     COPY IXSNP00.
007000 01  REG-SNPDD-RAW REDEFINES REG-SNPDD       PIC X(40).
007100 
007200 FD  PARM-FILE
007300     RECORDING MODE IS F
007400     RECORD CONTAINS 20 CHARACTERS.
007500 01  REG-PARMDD.
007600     COPY IXPRM00.
007700 
007800 FD  CLEAN-FILE
007900     RECORDING MODE IS F
008000     RECORD CONTAINS 50 CHARACTERS.
008100 01  REG-CLNDD.
008200     COPY IXSTK00.
008300 
008400 WORKING-STORAGE SECTION.
008500 
008600*****************************************************************
008700*                    DEFINICION DE SWITCHES                     *
008800*****************************************************************
008900 01  SW-SWITCHES.
009000     05 SW-FIN-SNP                      PIC X(01) VALUE 'N'.
009100        88 SI-FIN-SNP                             VALUE 'S'.
009200        88 NO-FIN-SNP                             VALUE 'N'.
009300     05 SW-RENGLON-VALIDO                PIC X(01) VALUE 'N'.
009400        88 ES-RENGLON-VALIDO                       VALUE 'S'.
009500        88 NO-ES-RENGLON-VALIDO                     VALUE 'N'.
009600     05 FILLER                           PIC X(01) VALUE SPACE.
009700 
009800*****************************************************************
009900*                 DEFINICION DE FILE STATUS                     *
010000*****************************************************************
010100 01  WS-ARCHIVOS-STATUS.
010200     05 WS-FS-SNP                       PIC X(02) VALUE SPACE.
010300     05 WS-FS-PARM                      PIC X(02) VALUE SPACE.
010400     05 WS-FS-CLN                       PIC X(02) VALUE SPACE.
010500     05 FILLER                           PIC X(01) VALUE SPACE.
010600 
010700*****************************************************************
010800*                    DEFINICION DE CONTADORES                   *
010900*****************************************************************
011000 01  CN-CONTADORES.
011100     05 CN-LEIDOS                       PIC S9(07) COMP VALUE ZERO.
011200     05 CN-ACEPTADOS                    PIC S9(07) COMP VALUE ZERO.
011300     05 CN-RECHAZADOS                   PIC S9(07) COMP VALUE ZERO.
011400     05 CN-ESCRITOS                     PIC S9(04) COMP VALUE ZERO.
011500     05 FILLER                           PIC X(01) VALUE SPACE.
011600 
011700*****************************************************************
011800*                   PARAMETROS DEL PROCESO                      *
011900*****************************************************************
012000 01  WS-PARAMETROS.
012100     05 WS-FECHA-PROCESO                PIC X(10) VALUE SPACES.
012200     05 FILLER                          PIC X(10) VALUE SPACES.
012300 
012400 01  WS-FECHA-PROCESO-DESGLOSE REDEFINES WS-PARAMETROS.
012500     05 WS-FEP-AAAA                     PIC X(04).
012600     05 FILLER                          PIC X(01).
012700     05 WS-FEP-MM                       PIC X(02).
012800     05 FILLER                          PIC X(01).
012900     05 WS-FEP-DD                       PIC X(02).
013000     05 FILLER                          PIC X(10).
013100 
013200*****************************************************************
013300*               TABLA DE RENGLONES ACEPTADOS                    *
013400*****************************************************************
013500 01  WS-TABLA-ACEPTADOS.
013600     05 WS-ACP-ENTRY OCCURS 5000 TIMES INDEXED BY WS-ACP-IDX.
013700        10 WS-ACP-TICKER                PIC X(10).
013800        10 WS-ACP-CLOSE                 PIC S9(07)V9(04).
013900        10 WS-ACP-MKTCAP                PIC S9(15)V9(02).
014000     05 FILLER                           PIC X(01) VALUE SPACE.
014100 
014200 01  WS-VARIABLES-TABLA.
014300     05 WS-TBL-COUNT                    PIC S9(04) COMP VALUE ZERO.
014400     05 WS-I                            PIC S9(04) COMP VALUE ZERO.
014500     05 WS-J                            PIC S9(04) COMP VALUE ZERO.
014600     05 WS-MAX-IDX                      PIC S9(04) COMP VALUE ZERO.
014700     05 WS-LIMITE-RETENCION              PIC S9(04) COMP VALUE ZERO.
014800     05 WS-LIMITE-DESPLIEGUE              PIC S9(04) COMP VALUE ZERO.
014900     05 FILLER                           PIC X(01) VALUE SPACE.
015000 
015100 01  WS-SWAP-AREA.
015200     05 WS-SWAP-TICKER                  PIC X(10).
015300     05 WS-SWAP-CLOSE                   PIC S9(07)V9(04).
015400     05 WS-SWAP-MKTCAP                  PIC S9(15)V9(02).
015500     05 FILLER                           PIC X(01) VALUE SPACE.
015600 
015700 01  WS-SWAP-RAW REDEFINES WS-SWAP-AREA PIC X(38).
015800 
015900*****************************************************************
016000*                                                               *
016100*              P R O C E D U R E   D I V I S I O N              *
016200*                                                               *
016300*****************************************************************
016400 PROCEDURE DIVISION.
016500*****************************************************************
016600*                            0000-MAINLINE                      *
016700*****************************************************************
016800 0000-MAINLINE.
016900 
017000     PERFORM 1000-INICIO
017100        THRU 1000-INICIO-EXIT
017200 
017300     PERFORM 2000-PROCESO
017400        THRU 2000-PROCESO-EXIT
017500 
017600     PERFORM 3000-FIN.
017700 
017800*****************************************************************
017900*                           1000-INICIO                         *
018000*****************************************************************
018100 1000-INICIO.
018200 
018300     OPEN INPUT  PARM-FILE
018400     READ PARM-FILE INTO WS-PARAMETROS
018500          AT END
018600          DISPLAY 'ERROR. TARJETA DE PARAMETROS VACIA.'
018700     END-READ
018800     CLOSE PARM-FILE
018900 
019000     OPEN INPUT  SNAP-FILE
019100     OPEN OUTPUT CLEAN-FILE
019200 
019300     PERFORM 1100-LEER-SNP
019400        THRU 1100-LEER-SNP-EXIT
019500 
019600     .
019700 1000-INICIO-EXIT.
019800     EXIT.
019900*****************************************************************
020000*                        1100-LEER-SNP                          *
020100*****************************************************************
020200 1100-LEER-SNP.
020300 
020400     READ SNAP-FILE
020500          AT END
020600          SET SI-FIN-SNP                 TO TRUE
020700          NOT AT END
020800          ADD 1                           TO CN-LEIDOS
020900     END-READ.
021000 
021100 1100-LEER-SNP-EXIT.
021200     EXIT.
021300*****************************************************************
021400*                           2000-PROCESO                        *
021500*****************************************************************
021600 2000-PROCESO.
021700 
021800     PERFORM 2100-VALIDA-RENGLON
021900        THRU 2100-VALIDA-RENGLON-EXIT
022000        UNTIL SI-FIN-SNP
022100 
022200     PERFORM 2300-RANK-ACEPTADOS
022300        THRU 2300-RANK-ACEPTADOS-EXIT
022400 
022500     PERFORM 2400-ESCRIBE-RETENIDOS
022600        THRU 2400-ESCRIBE-RETENIDOS-EXIT
022700 
022800     PERFORM 2500-DESPLIEGA-TOP-5
022900        THRU 2500-DESPLIEGA-TOP-5-EXIT
023000 
023100     .
023200 2000-PROCESO-EXIT.
023300     EXIT.
023400*****************************************************************
023500*                    2100-VALIDA-RENGLON                        *
023600*****************************************************************
023700 2100-VALIDA-RENGLON.
023800 
023900     SET NO-ES-RENGLON-VALIDO               TO TRUE
024000 
024100     IF SNP-TICKER NOT EQUAL SPACES
024200        AND SNP-CLOSE GREATER THAN ZERO
024300        AND SNP-MKT-CAP GREATER THAN ZERO
024400        SET ES-RENGLON-VALIDO              TO TRUE
024500     END-IF
024600 
024700     IF ES-RENGLON-VALIDO
024800        ADD 1                              TO CN-ACEPTADOS
024900        IF WS-TBL-COUNT LESS THAN 5000
025000           ADD 1                           TO WS-TBL-COUNT
025100           MOVE SNP-TICKER
025200                   TO WS-ACP-TICKER (WS-TBL-COUNT)
025300           MOVE SNP-CLOSE
025400                   TO WS-ACP-CLOSE (WS-TBL-COUNT)
025500           MOVE SNP-MKT-CAP
025600                   TO WS-ACP-MKTCAP (WS-TBL-COUNT)
025700        END-IF
025800     ELSE
025900        ADD 1                              TO CN-RECHAZADOS
026000     END-IF
026100 
026200     PERFORM 1100-LEER-SNP
026300        THRU 1100-LEER-SNP-EXIT
026400 
026500     .
026600 2100-VALIDA-RENGLON-EXIT.
026700     EXIT.
026800*****************************************************************
026900*  2300-RANK-ACEPTADOS (SELECCION DE LOS 100 MAYORES POR MARKET *
027000*             CAP, ORDEN DESCENDENTE, SELECTION SORT)           *
027100*****************************************************************
027200 2300-RANK-ACEPTADOS.
027300 
027400     IF WS-TBL-COUNT LESS THAN 100
027500        MOVE WS-TBL-COUNT                  TO WS-LIMITE-RETENCION
027600     ELSE
027700        MOVE 100                           TO WS-LIMITE-RETENCION
027800     END-IF
027900 
028000     PERFORM 2310-SELECCIONA-MAYOR
028100        THRU 2310-SELECCIONA-MAYOR-EXIT
028200        VARYING WS-I FROM 1 BY 1
028300        UNTIL WS-I GREATER THAN WS-LIMITE-RETENCION
028400 
028500     .
028600 2300-RANK-ACEPTADOS-EXIT.
028700     EXIT.
028800 
028900 2310-SELECCIONA-MAYOR.
029000 
029100     MOVE WS-I                              TO WS-MAX-IDX
029200     MOVE WS-I                              TO WS-J
029300     ADD 1                                   TO WS-J
029400 
029500     PERFORM 2320-BUSCA-MAYOR
029600        THRU 2320-BUSCA-MAYOR-EXIT
029700        VARYING WS-J FROM WS-J BY 1
029800        UNTIL WS-J GREATER THAN WS-TBL-COUNT
029900 
030000     IF WS-MAX-IDX NOT EQUAL WS-I
030100        PERFORM 2330-INTERCAMBIA
030200           THRU 2330-INTERCAMBIA-EXIT
030300     END-IF
030400 
030500     .
030600 2310-SELECCIONA-MAYOR-EXIT.
030700     EXIT.
030800 
030900 2320-BUSCA-MAYOR.
031000 
031100     IF WS-ACP-MKTCAP (WS-J) GREATER THAN WS-ACP-MKTCAP (WS-MAX-IDX)
031200        MOVE WS-J                           TO WS-MAX-IDX
031300     END-IF
031400 
031500     .
031600 2320-BUSCA-MAYOR-EXIT.
031700     EXIT.
031800 
031900 2330-INTERCAMBIA.
032000 
032100     MOVE WS-ACP-TICKER (WS-I)              TO WS-SWAP-TICKER
032200     MOVE WS-ACP-CLOSE (WS-I)               TO WS-SWAP-CLOSE
032300     MOVE WS-ACP-MKTCAP (WS-I)              TO WS-SWAP-MKTCAP
032400 
032500     MOVE WS-ACP-TICKER (WS-MAX-IDX)        TO WS-ACP-TICKER (WS-I)
032600     MOVE WS-ACP-CLOSE (WS-MAX-IDX)         TO WS-ACP-CLOSE (WS-I)
032700     MOVE WS-ACP-MKTCAP (WS-MAX-IDX)        TO WS-ACP-MKTCAP (WS-I)
032800 
032900     MOVE WS-SWAP-TICKER        TO WS-ACP-TICKER (WS-MAX-IDX)
033000     MOVE WS-SWAP-CLOSE         TO WS-ACP-CLOSE (WS-MAX-IDX)
033100     MOVE WS-SWAP-MKTCAP        TO WS-ACP-MKTCAP (WS-MAX-IDX)
033200 
033300     .
033400 2330-INTERCAMBIA-EXIT.
033500     EXIT.
033600*****************************************************************
033700*               2400-ESCRIBE-RETENIDOS                          *
033800*****************************************************************
033900 2400-ESCRIBE-RETENIDOS.
034000 
034100     MOVE 1                                  TO WS-I
034200 
034300     PERFORM 2410-ESCRIBE-UN-RENGLON
034400        THRU 2410-ESCRIBE-UN-RENGLON-EXIT
034500        VARYING WS-I FROM 1 BY 1
034600        UNTIL WS-I GREATER THAN WS-LIMITE-RETENCION
034700 
034800     .
034900 2400-ESCRIBE-RETENIDOS-EXIT.
035000     EXIT.
035100 
035200 2410-ESCRIBE-UN-RENGLON.
035300 
035400     MOVE WS-FECHA-PROCESO                    TO STK-DATE
035500     MOVE WS-ACP-TICKER (WS-I)                TO STK-TICKER
035600     MOVE WS-ACP-CLOSE (WS-I)                 TO STK-CLOSE
035700     MOVE WS-ACP-MKTCAP (WS-I)                TO STK-MKT-CAP
035800     WRITE REG-CLNDD
035900 
036000     ADD 1                                     TO CN-ESCRITOS
036100 
036200     .
036300 2410-ESCRIBE-UN-RENGLON-EXIT.
036400     EXIT.
036500*****************************************************************
036600*                2500-DESPLIEGA-TOP-5                           *
036700*****************************************************************
036800 2500-DESPLIEGA-TOP-5.
036900 
037000     IF WS-LIMITE-RETENCION LESS THAN 5
037100        MOVE WS-LIMITE-RETENCION              TO WS-LIMITE-DESPLIEGUE
037200     ELSE
037300        MOVE 5                                TO WS-LIMITE-DESPLIEGUE
037400     END-IF
037500 
037600     DISPLAY '*****************************************'
037700     DISPLAY 'TOP 5 POR CAPITALIZACION DE MERCADO'
037800     DISPLAY '*****************************************'
037900 
038000     PERFORM 2510-DESPLIEGA-UN-RENGLON
038100        THRU 2510-DESPLIEGA-UN-RENGLON-EXIT
038200        VARYING WS-I FROM 1 BY 1
038300        UNTIL WS-I GREATER THAN WS-LIMITE-DESPLIEGUE
038400 
038500     .
038600 2500-DESPLIEGA-TOP-5-EXIT.
038700     EXIT.
038800 
038900 2510-DESPLIEGA-UN-RENGLON.
039000 
039100     DISPLAY 'TICKER: ' WS-ACP-TICKER (WS-I)
039200             '   CIERRE: ' WS-ACP-CLOSE (WS-I)
039300             '   MARKET CAP: ' WS-ACP-MKTCAP (WS-I)
039400 
039500     .
039600 2510-DESPLIEGA-UN-RENGLON-EXIT.
039700     EXIT.
039800*****************************************************************
039900*                              3000-FIN                        *
040000*****************************************************************
040100 3000-FIN.
040200 
040300     CLOSE SNAP-FILE
040400           CLEAN-FILE
040500 
040600     DISPLAY '*****************************************'
040700     DISPLAY 'RENGLONES LEIDOS     : ' CN-LEIDOS
040800     DISPLAY 'RENGLONES ACEPTADOS  : ' CN-ACEPTADOS
040900     DISPLAY 'RENGLONES RECHAZADOS : ' CN-RECHAZADOS
041000     DISPLAY 'RENGLONES ESCRITOS   : ' CN-ESCRITOS
041100     DISPLAY '*****************************************'
041200 
041300     STOP RUN.
