000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  IXPRM00                                    *
000400*                                                                *
000500* DESCRIPCION:  TARJETA DE PARAMETROS DEL PROCESO BATCH.         *
000600*               FECHA INICIAL / FECHA FINAL DEL RANGO A PROCESAR *
000700*               (O UNICA FECHA, SEGUN EL PROGRAMA QUE LA LEA).   *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 020 POSICIONES.                          *
001200*           PREFIJO  : PRM.                                     *
001300*                                                                *
001400******************************************************************
001500     05  CONTROL-PARM-RECORD.
001600         10  PRM-FECHA-INICIAL              PIC X(10).
001700         10  PRM-FECHA-FINAL                PIC X(10).
