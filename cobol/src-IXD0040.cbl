000100*****************************************************************
000200* PROGRAM NAME:    IXD0040.                                    *
000300* ORIGINAL AUTHOR: M.IBARRA.                                   *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 03/02/1989 M.IBARRA      VERSION INICIAL. DETECCION DE        *
000800*                          ALTAS Y BAJAS DE CONSTITUYENTES      *
000900*                          ENTRE FECHAS CONSECUTIVAS.            *
001000* 19/07/1992 G.FORRICH     SE ORDENAN LAS LISTAS DE ALTAS Y     *
001100*                          BAJAS ALFABETICAMENTE ANTES DE       *
001200*                          DESPLEGARLAS.                        *
001300* 08/10/1998 P.QUEZADA     CAMBIO SOLICITUD 6193 (Y2K). FECHAS  *
001400*                          DE LA TARJETA DE PARAMETROS CON      *
001500*                          SIGLO COMPLETO.                     *
001600* 21/01/2004 R.SALDANA     CAMBIO SOLICITUD 7102. MENSAJE DE    *
001700*                          "SIN CAMBIOS" CUANDO NINGUNA FECHA   *
001800*                          DEL RANGO MODIFICA LA COMPOSICION.   *
001900* 29/08/2006 M.IBARRA      CAMBIO SOLICITUD 7499. CN-REGISTROS- *
002000*                          LEIDOS SE INCREMENTA TAMBIEN AL      *
002100*                          SALTAR RENGLONES ANTERIORES AL RANGO,*
002200*                          POR LO QUE NUNCA QUEDABA EN CERO Y   *
002300*                          9000-NO-ENCONTRADO NO SE DISPARABA   *
002400*                          CUANDO TODO EL ARCHIVO CAE ANTES DEL *
002500*                          RANGO PEDIDO. SE AGREGA CN-REGISTROS-*
002600*                          EN-RANGO, QUE SOLO CUENTA RENGLONES  *
002700*                          DENTRO DEL RANGO, Y SE PRUEBA ESE    *
002800*                          CONTADOR EN 2000-PROCESO.            *
002900*****************************************************************
003000*                                                               *
003100*          I D E N T I F I C A T I O N  D I V I S I O N         *
003200*                                                               *
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  IXD0040.
003600 AUTHOR. MARIO IBARRA.
003700 INSTALLATION. IBM Z/OS.
003800 DATE-WRITTEN. 03/02/1989.
003900 DATE-COMPILED. 21/01/2004.
004000 SECURITY. CONFIDENTIAL.
004100*****************************************************************
004200*                                                               *
004300*             E N V I R O N M E N T   D I V I S I O N           *
004400*                                                               *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400 
005500     SELECT COMP-FILE  ASSIGN       TO CMPDD
005600                       FILE STATUS  IS WS-FS-CMP.
005700 
005800     SELECT PARM-FILE  ASSIGN       TO PARMDD
005900                       FILE STATUS  IS WS-FS-PARM.
006000 
006100*****************************************************************
006200*                                                               *
006300*                      D A T A   D I V I S I O N                *
006400*                                                               *
006500*****************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800 
006900 FD  COMP-FILE
007000     RECORDING MODE IS F
007100     RECORD CONTAINS 28 CHARACTERS.
007200 01  REG-CMPDD.
007300     COPY IXCMP00.
007400 01  REG-CMPDD-RAW REDEFINES REG-CMPDD       PIC X(28).
007500 
007600 FD  PARM-FILE
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 20 CHARACTERS.
007900 01  REG-PARMDD.
008000     COPY IXPRM00.
008100 
008200 WORKING-STORAGE SECTION.
008300 
008400*****************************************************************
008500*                    DEFINICION DE SWITCHES                     *
008600*****************************************************************
008700 01  SW-SWITCHES.
008800     05 SW-FIN-CMP                      PIC X(01) VALUE 'N'.
008900        88 SI-FIN-CMP                             VALUE 'S'.
009000        88 NO-FIN-CMP                             VALUE 'N'.
009100     05 SW-PRIMER-GRUPO                  PIC X(01) VALUE 'S'.
009200        88 ES-PRIMER-GRUPO                         VALUE 'S'.
009300        88 NO-ES-PRIMER-GRUPO                      VALUE 'N'.
009400     05 FILLER                           PIC X(01) VALUE SPACE.
009500 
009600*****************************************************************
009700*                 DEFINICION DE FILE STATUS                     *
009800*****************************************************************
009900 01  WS-ARCHIVOS-STATUS.
010000     05 WS-FS-CMP                       PIC X(02) VALUE SPACE.
010100     05 WS-FS-PARM                      PIC X(02) VALUE SPACE.
010200     05 FILLER                           PIC X(01) VALUE SPACE.
010300 
010400*****************************************************************
010500*                    DEFINICION DE CONTADORES                   *
010600*****************************************************************
010700 01  CN-CONTADORES.
010800     05 CN-REGISTROS-LEIDOS             PIC S9(07) COMP VALUE ZERO.
010900     05 CN-REGISTROS-EN-RANGO           PIC S9(07) COMP VALUE ZERO.
011000     05 CN-CAMBIOS-DETECTADOS           PIC S9(05) COMP VALUE ZERO.
011100     05 FILLER                           PIC X(01) VALUE SPACE.
011200 
011300*****************************************************************
011400*                   PARAMETROS DEL PROCESO                      *
011500*****************************************************************
011600 01  WS-PARAMETROS.
011700     05 WS-FECHA-INICIAL                PIC X(10) VALUE SPACES.
011800     05 WS-FECHA-FINAL                   PIC X(10) VALUE SPACES.
011900     05 FILLER                           PIC X(01) VALUE SPACE.
012000 01  WS-FECHA-INICIAL-DESGLOSE REDEFINES WS-PARAMETROS.
012100     05 WS-FEC-INI-AAAA                 PIC X(04).
012200     05 FILLER                          PIC X(01).
012300     05 WS-FEC-INI-MM                   PIC X(02).
012400     05 FILLER                          PIC X(01).
012500     05 WS-FEC-INI-DD                   PIC X(02).
012600     05 FILLER                          PIC X(10).
012700 
012800*****************************************************************
012900*          TABLAS DE CONSTITUYENTES DE LA FECHA ACTUAL           *
013000*                 Y DE LA FECHA ANTERIOR PROCESADA               *
013100*****************************************************************
013200 01  WS-TABLA-ACTUAL.
013300     05 WS-ACT-TICKER OCCURS 100 TIMES
013400                          INDEXED BY WS-ACT-IDX  PIC X(10).
013500     05 FILLER                           PIC X(01) VALUE SPACE.
013600 
013700 01  WS-TABLA-ANTERIOR.
013800     05 WS-ANT-TICKER OCCURS 100 TIMES
013900                          INDEXED BY WS-ANT-IDX  PIC X(10).
014000     05 FILLER                           PIC X(01) VALUE SPACE.
014100 
014200 01  WS-TABLA-ALTAS.
014300     05 WS-ALTA-TICKER OCCURS 100 TIMES
014400                          INDEXED BY WS-ALTA-IDX PIC X(10).
014500     05 FILLER                           PIC X(01) VALUE SPACE.
014600 
014700 01  WS-TABLA-BAJAS.
014800     05 WS-BAJA-TICKER OCCURS 100 TIMES
014900                          INDEXED BY WS-BAJA-IDX PIC X(10).
015000     05 FILLER                           PIC X(01) VALUE SPACE.
015100 
015200 01  WS-VARIABLES-TABLA.
015300     05 WS-ACT-COUNT                    PIC S9(04) COMP VALUE ZERO.
015400     05 WS-ANT-COUNT                    PIC S9(04) COMP VALUE ZERO.
015500     05 WS-ALTA-COUNT                   PIC S9(04) COMP VALUE ZERO.
015600     05 WS-BAJA-COUNT                   PIC S9(04) COMP VALUE ZERO.
015700     05 WS-I                            PIC S9(04) COMP VALUE ZERO.
015800     05 WS-J                            PIC S9(04) COMP VALUE ZERO.
015900     05 WS-K                            PIC S9(04) COMP VALUE ZERO.
016000     05 WS-MIN-IDX                      PIC S9(04) COMP VALUE ZERO.
016100     05 FILLER                           PIC X(01) VALUE SPACE.
016200 
016300 01  WS-SWAP-TICKER                     PIC X(10).
016400 
016500 01  WS-CONTROL-FECHA.
016600     05 WS-FECHA-GRUPO                  PIC X(10) VALUE SPACES.
016700     05 FILLER                           PIC X(01) VALUE SPACE.
016800 01  WS-FECHA-GRUPO-DESGLOSE REDEFINES WS-CONTROL-FECHA.
016900     05 WS-GRP-AAAA                     PIC X(04).
017000     05 FILLER                          PIC X(01).
017100     05 WS-GRP-MM                       PIC X(02).
017200     05 FILLER                          PIC X(01).
017300     05 WS-GRP-DD                       PIC X(02).
017400 
017500*****************************************************************
017600*                 TEXTO A DESPLEGAR EN CONSOLA                  *
017700*****************************************************************
017800 01  WS-TEXTOS-DESPLIEGUE.
017900     05 WS-TXT-ALTAS                    PIC X(250) VALUE SPACES.
018000     05 WS-TXT-BAJAS                    PIC X(250) VALUE SPACES.
018100     05 WS-PUNTERO                      PIC S9(04) COMP VALUE 1.
018200     05 FILLER                           PIC X(01) VALUE SPACE.
018300 
018400*****************************************************************
018500*                                                               *
018600*              P R O C E D U R E   D I V I S I O N              *
018700*                                                               *
018800*****************************************************************
018900 PROCEDURE DIVISION.
019000*****************************************************************
019100*                            0000-MAINLINE                      *
019200*****************************************************************
019300 0000-MAINLINE.
019400 
019500     PERFORM 1000-INICIO
019600        THRU 1000-INICIO-EXIT
019700 
019800     PERFORM 2000-PROCESO
019900        THRU 2000-PROCESO-EXIT
020000 
020100     PERFORM 3000-FIN.
020200 
020300*****************************************************************
020400*                           1000-INICIO                         *
020500*****************************************************************
020600 1000-INICIO.
020700 
020800     OPEN INPUT  PARM-FILE
020900     READ PARM-FILE INTO WS-PARAMETROS
021000          AT END
021100          DISPLAY 'ERROR. TARJETA DE PARAMETROS VACIA.'
021200     END-READ
021300     CLOSE PARM-FILE
021400 
021500     OPEN INPUT  COMP-FILE
021600 
021700     PERFORM 1100-LEER-CMP
021800        THRU 1100-LEER-CMP-EXIT
021900 
022000     PERFORM 2100-SALTA-ANTES-RANGO
022100        THRU 2100-SALTA-ANTES-RANGO-EXIT
022200 
022300     .
022400 1000-INICIO-EXIT.
022500     EXIT.
022600*****************************************************************
022700*                        1100-LEER-CMP                          *
022800*****************************************************************
022900 1100-LEER-CMP.
023000 
023100     READ COMP-FILE
023200          AT END
023300          SET SI-FIN-CMP                 TO TRUE
023400          NOT AT END
023500          ADD 1                          TO CN-REGISTROS-LEIDOS
023600     END-READ.
023700 
023800 1100-LEER-CMP-EXIT.
023900     EXIT.
024000*****************************************************************
024100*                  2100-SALTA-ANTES-RANGO                       *
024200*****************************************************************
024300 2100-SALTA-ANTES-RANGO.
024400 
024500     PERFORM 1100-LEER-CMP
024600        THRU 1100-LEER-CMP-EXIT
024700        UNTIL SI-FIN-CMP
024800           OR CMP-DATE NOT LESS THAN WS-FECHA-INICIAL
024900 
025000     .
025100 2100-SALTA-ANTES-RANGO-EXIT.
025200     EXIT.
025300*****************************************************************
025400*                           2000-PROCESO                        *
025500*****************************************************************
025600 2000-PROCESO.
025700 
025800     PERFORM 2200-PROCESA-GRUPO-FECHA
025900        THRU 2200-PROCESA-GRUPO-FECHA-EXIT
026000        UNTIL SI-FIN-CMP
026100           OR CMP-DATE GREATER THAN WS-FECHA-FINAL
026200 
026300     IF CN-REGISTROS-EN-RANGO EQUAL ZERO
026400        PERFORM 9000-NO-ENCONTRADO
026500           THRU 9000-NO-ENCONTRADO-EXIT
026600     ELSE
026700        IF CN-CAMBIOS-DETECTADOS EQUAL ZERO
026800           DISPLAY 'NO SE DETECTARON CAMBIOS DE COMPOSICION'
026900        END-IF
027000     END-IF
027100 
027200     .
027300 2000-PROCESO-EXIT.
027400     EXIT.
027500*****************************************************************
027600*      2200-PROCESA-GRUPO-FECHA (ACUMULA UNA FECHA COMPLETA,    *
027700*          LA ORDENA Y LA COMPARA CONTRA LA FECHA ANTERIOR)     *
027800*****************************************************************
027900 2200-PROCESA-GRUPO-FECHA.
028000 
028100     MOVE CMP-DATE                        TO WS-FECHA-GRUPO
028200     MOVE ZERO                            TO WS-ACT-COUNT
028300 
028400     PERFORM 2210-ACUMULA-CONSTITUYENTE
028500        THRU 2210-ACUMULA-CONSTITUYENTE-EXIT
028600        UNTIL SI-FIN-CMP
028700           OR CMP-DATE NOT EQUAL WS-FECHA-GRUPO
028800 
028900     PERFORM 2300-ORDENA-ACTUAL
029000        THRU 2300-ORDENA-ACTUAL-EXIT
029100 
029200     IF NO-ES-PRIMER-GRUPO
029300        PERFORM 2400-COMPARA-CONJUNTOS
029400           THRU 2400-COMPARA-CONJUNTOS-EXIT
029500        IF WS-ALTA-COUNT GREATER THAN ZERO
029600           OR WS-BAJA-COUNT GREATER THAN ZERO
029700           PERFORM 2700-DESPLIEGA-CAMBIO
029800              THRU 2700-DESPLIEGA-CAMBIO-EXIT
029900           ADD 1                          TO CN-CAMBIOS-DETECTADOS
030000        END-IF
030100     END-IF
030200 
030300     PERFORM 2500-COPIA-ACTUAL-A-ANTERIOR
030400        THRU 2500-COPIA-ACTUAL-A-ANTERIOR-EXIT
030500 
030600     SET NO-ES-PRIMER-GRUPO                TO TRUE
030700 
030800     .
030900 2200-PROCESA-GRUPO-FECHA-EXIT.
031000     EXIT.
031100*****************************************************************
031200*                2210-ACUMULA-CONSTITUYENTE                     *
031300*****************************************************************
031400 2210-ACUMULA-CONSTITUYENTE.
031500 
031600     ADD 1                              TO CN-REGISTROS-EN-RANGO
031700     IF WS-ACT-COUNT LESS THAN 100
031800        ADD 1                              TO WS-ACT-COUNT
031900        MOVE CMP-TICKER   TO WS-ACT-TICKER (WS-ACT-COUNT)
032000     END-IF
032100 
032200     PERFORM 1100-LEER-CMP
032300        THRU 1100-LEER-CMP-EXIT
032400 
032500     .
032600 2210-ACUMULA-CONSTITUYENTE-EXIT.
032700     EXIT.
032800*****************************************************************
032900*       2300-ORDENA-ACTUAL (ORDEN ALFABETICO, SELECTION SORT)   *
033000*****************************************************************
033100 2300-ORDENA-ACTUAL.
033200 
033300     IF WS-ACT-COUNT GREATER THAN 1
033400        PERFORM 2310-SELECCIONA-MENOR
033500           THRU 2310-SELECCIONA-MENOR-EXIT
033600           VARYING WS-I FROM 1 BY 1
033700           UNTIL WS-I GREATER THAN WS-ACT-COUNT
033800     END-IF
033900 
034000     .
034100 2300-ORDENA-ACTUAL-EXIT.
034200     EXIT.
034300 
034400 2310-SELECCIONA-MENOR.
034500 
034600     MOVE WS-I                            TO WS-MIN-IDX
034700     MOVE WS-I                            TO WS-J
034800     ADD 1                                 TO WS-J
034900 
035000     PERFORM 2320-BUSCA-MENOR
035100        THRU 2320-BUSCA-MENOR-EXIT
035200        VARYING WS-J FROM WS-J BY 1
035300        UNTIL WS-J GREATER THAN WS-ACT-COUNT
035400 
035500     IF WS-MIN-IDX NOT EQUAL WS-I
035600        MOVE WS-ACT-TICKER (WS-I)          TO WS-SWAP-TICKER
035700        MOVE WS-ACT-TICKER (WS-MIN-IDX)    TO WS-ACT-TICKER (WS-I)
035800        MOVE WS-SWAP-TICKER           TO WS-ACT-TICKER (WS-MIN-IDX)
035900     END-IF
036000 
036100     .
036200 2310-SELECCIONA-MENOR-EXIT.
036300     EXIT.
036400 
036500 2320-BUSCA-MENOR.
036600 
036700     IF WS-ACT-TICKER (WS-J) LESS THAN WS-ACT-TICKER (WS-MIN-IDX)
036800        MOVE WS-J                          TO WS-MIN-IDX
036900     END-IF
037000 
037100     .
037200 2320-BUSCA-MENOR-EXIT.
037300     EXIT.
037400*****************************************************************
037500*  2400-COMPARA-CONJUNTOS (MEZCLA DE DOS LISTAS ORDENADAS PARA  *
037600*          DETERMINAR ALTAS Y BAJAS, AL ESTILO VIEJO/NUEVO)     *
037700*****************************************************************
037800 2400-COMPARA-CONJUNTOS.
037900 
038000     MOVE ZERO                            TO WS-ALTA-COUNT
038100     MOVE ZERO                            TO WS-BAJA-COUNT
038200     MOVE 1                                TO WS-I
038300     MOVE 1                                TO WS-J
038400 
038500     PERFORM 2410-COMPARA-UN-PAR
038600        THRU 2410-COMPARA-UN-PAR-EXIT
038700        UNTIL WS-I GREATER THAN WS-ANT-COUNT
038800           OR WS-J GREATER THAN WS-ACT-COUNT
038900 
039000     PERFORM 2420-BAJAS-RESTANTES
039100        THRU 2420-BAJAS-RESTANTES-EXIT
039200        VARYING WS-I FROM WS-I BY 1
039300        UNTIL WS-I GREATER THAN WS-ANT-COUNT
039400 
039500     PERFORM 2430-ALTAS-RESTANTES
039600        THRU 2430-ALTAS-RESTANTES-EXIT
039700        VARYING WS-J FROM WS-J BY 1
039800        UNTIL WS-J GREATER THAN WS-ACT-COUNT
039900 
040000     .
040100 2400-COMPARA-CONJUNTOS-EXIT.
040200     EXIT.
040300 
040400 2410-COMPARA-UN-PAR.
040500 
040600     IF WS-ANT-TICKER (WS-I) EQUAL WS-ACT-TICKER (WS-J)
040700        ADD 1                              TO WS-I
040800        ADD 1                              TO WS-J
040900     ELSE
041000        IF WS-ANT-TICKER (WS-I) LESS THAN WS-ACT-TICKER (WS-J)
041100           ADD 1                           TO WS-BAJA-COUNT
041200           MOVE WS-ANT-TICKER (WS-I)
041300                             TO WS-BAJA-TICKER (WS-BAJA-COUNT)
041400           ADD 1                           TO WS-I
041500        ELSE
041600           ADD 1                           TO WS-ALTA-COUNT
041700           MOVE WS-ACT-TICKER (WS-J)
041800                             TO WS-ALTA-TICKER (WS-ALTA-COUNT)
041900           ADD 1                           TO WS-J
042000        END-IF
042100     END-IF
042200 
042300     .
042400 2410-COMPARA-UN-PAR-EXIT.
042500     EXIT.
042600 
042700 2420-BAJAS-RESTANTES.
042800 
042900     ADD 1                                 TO WS-BAJA-COUNT
043000     MOVE WS-ANT-TICKER (WS-I)     TO WS-BAJA-TICKER (WS-BAJA-COUNT)
043100 
043200     .
043300 2420-BAJAS-RESTANTES-EXIT.
043400     EXIT.
043500 
043600 2430-ALTAS-RESTANTES.
043700 
043800     ADD 1                                 TO WS-ALTA-COUNT
043900     MOVE WS-ACT-TICKER (WS-J)     TO WS-ALTA-TICKER (WS-ALTA-COUNT)
044000 
044100     .
044200 2430-ALTAS-RESTANTES-EXIT.
044300     EXIT.
044400*****************************************************************
044500*        2500-COPIA-ACTUAL-A-ANTERIOR (PREPARA SIGUIENTE        *
044600*                         COMPARACION)                          *
044700*****************************************************************
044800 2500-COPIA-ACTUAL-A-ANTERIOR.
044900 
045000     MOVE WS-ACT-COUNT                    TO WS-ANT-COUNT
045100     MOVE WS-TABLA-ACTUAL                 TO WS-TABLA-ANTERIOR
045200 
045300     .
045400 2500-COPIA-ACTUAL-A-ANTERIOR-EXIT.
045500     EXIT.
045600*****************************************************************
045700*                 2700-DESPLIEGA-CAMBIO                         *
045800*****************************************************************
045900 2700-DESPLIEGA-CAMBIO.
046000 
046100     MOVE SPACES                          TO WS-TXT-ALTAS
046200     MOVE 1                                TO WS-PUNTERO
046300     PERFORM 2710-ARMA-ALTAS
046400        THRU 2710-ARMA-ALTAS-EXIT
046500        VARYING WS-K FROM 1 BY 1
046600        UNTIL WS-K GREATER THAN WS-ALTA-COUNT
046700 
046800     MOVE SPACES                          TO WS-TXT-BAJAS
046900     MOVE 1                                TO WS-PUNTERO
047000     PERFORM 2720-ARMA-BAJAS
047100        THRU 2720-ARMA-BAJAS-EXIT
047200        VARYING WS-K FROM 1 BY 1
047300        UNTIL WS-K GREATER THAN WS-BAJA-COUNT
047400 
047500     DISPLAY 'FECHA: ' WS-FECHA-GRUPO
047600     DISPLAY '   ALTAS : ' WS-TXT-ALTAS
047700     DISPLAY '   BAJAS : ' WS-TXT-BAJAS
047800 
047900     .
048000 2700-DESPLIEGA-CAMBIO-EXIT.
048100     EXIT.
048200 
048300 2710-ARMA-ALTAS.
048400 
048500     IF WS-K GREATER THAN 1
048600        STRING ', ' DELIMITED BY SIZE
048700           INTO WS-TXT-ALTAS
048800           WITH POINTER WS-PUNTERO
048900     END-IF
049000     STRING WS-ALTA-TICKER (WS-K) DELIMITED BY SPACE
049100        INTO WS-TXT-ALTAS
049200        WITH POINTER WS-PUNTERO
049300 
049400     .
049500 2710-ARMA-ALTAS-EXIT.
049600     EXIT.
049700 
049800 2720-ARMA-BAJAS.
049900 
050000     IF WS-K GREATER THAN 1
050100        STRING ', ' DELIMITED BY SIZE
050200           INTO WS-TXT-BAJAS
050300           WITH POINTER WS-PUNTERO
050400     END-IF
050500     STRING WS-BAJA-TICKER (WS-K) DELIMITED BY SPACE
050600        INTO WS-TXT-BAJAS
050700        WITH POINTER WS-PUNTERO
050800 
050900     .
051000 2720-ARMA-BAJAS-EXIT.
051100     EXIT.
051200*****************************************************************
051300*          9000-NO-ENCONTRADO (RANGO SIN RENGLONES)             *
051400*****************************************************************
051500 9000-NO-ENCONTRADO.
051600 
051700     DISPLAY 'NO SE ENCONTRO COMPOSICION DEL INDICE PARA EL '
051800             'RANGO ' WS-FECHA-INICIAL ' A ' WS-FECHA-FINAL
051900 
052000     .
052100 9000-NO-ENCONTRADO-EXIT.
052200     EXIT.
052300*****************************************************************
052400*                              3000-FIN                        *
052500*****************************************************************
052600 3000-FIN.
052700 
052800     CLOSE COMP-FILE
052900 
053000     DISPLAY '*****************************************'
053100     DISPLAY 'CAMBIOS DE COMPOSICION DETECTADOS : '
053200             CN-CAMBIOS-DETECTADOS
053300     DISPLAY '*****************************************'
053400 
053500     STOP RUN.
