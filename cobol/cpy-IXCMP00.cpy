000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  IXCMP00                                    *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE LA COMPOSICION DIARIA DEL INDICE.      *
000600*               UN REGISTRO POR CONSTITUYENTE POR FECHA DE       *
000700*               INDICE.  SALIDA DE IXB0010, ENTRADA DE IXC0030,  *
000800*               IXD0040 E IXE0050.                               *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 028 POSICIONES.                          *
001300*           PREFIJO  : CMP.                                     *
001400*                                                                *
001500******************************************************************
001600     05  COMPOSITION-RECORD.
001700         10  CMP-DATE                       PIC X(10).
001800         10  CMP-TICKER                     PIC X(10).
001900         10  CMP-WEIGHT                     PIC S9(01)V9(06).
002000* VISTA EDITADA DEL PESO PARA LISTADOS (SIEMPRE 0,010000).
002100         10  CMP-WEIGHT-EDIT REDEFINES CMP-WEIGHT.
002200             15  CMP-WEIGHT-ENTERO          PIC S9(01).
002300             15  CMP-WEIGHT-DECIMAL         PIC 9(06).
002400         10  FILLER                         PIC X(01).
