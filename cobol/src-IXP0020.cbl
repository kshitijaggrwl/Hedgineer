000100*****************************************************************
000200* PROGRAM NAME:    IXP0020.                                    *
000300* ORIGINAL AUTHOR: G.FORRICH.                                  *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 22/04/1987 G.FORRICH     VERSION INICIAL. LISTADO DE           *
000800*                          DESEMPENO DEL INDICE EQUIPONDERADO.  *
000900* 30/08/1989 M.IBARRA      SE AGREGA EL RETORNO ACUMULADO COMO  *
001000*                          SUMATORIA SIMPLE DESDE EL INICIO     *
001100*                          DEL RANGO SOLICITADO.                *
001200* 05/05/1994 R.SALDANA     CAMBIO SOLICITUD 5390. MENSAJE DE    *
001300*                          "NO ENCONTRADO" CUANDO EL RANGO NO   *
001400*                          TRAE REGISTROS DE DESEMPENO.         *
001500* 23/11/1998 P.QUEZADA     CAMBIO SOLICITUD 6191 (Y2K). FECHAS  *
001600*                          DE LA TARJETA DE PARAMETROS CON      *
001700*                          SIGLO COMPLETO.                     *
001800* 09/03/2002 P.QUEZADA     CAMBIO SOLICITUD 6704. SE AGREGA     *
001900*                          LINEA DE TOTAL DEL RANGO AL FINAL.   *
002000* 05/09/2006 R.SALDANA     CAMBIO SOLICITUD 7511. LAS COLUMNAS  *
002100*                          EDITADAS DE INDICE Y RETORNOS QUEDA- *
002200*                          RON UN CARACTER MAS ANCHAS QUE LO    *
002300*                          ACORDADO PARA EL LISTADO; SE AJUSTAN *
002400*                          LOS PIC A LOS ANCHOS DE COLUMNA.      *
002500*****************************************************************
002600*                                                               *
002700*          I D E N T I F I C A T I O N  D I V I S I O N         *
002800*                                                               *
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  IXP0020.
003200 AUTHOR. GUILLERMO FORRICH.
003300 INSTALLATION. IBM Z/OS.
003400 DATE-WRITTEN. 22/04/1987.
003500 DATE-COMPILED. 09/03/2002.
003600 SECURITY. CONFIDENTIAL.
003700*****************************************************************
003800*                                                               *
003900*             E N V I R O N M E N T   D I V I S I O N           *
004000*                                                               *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000 
005100     SELECT PERF-FILE   ASSIGN       TO PRFDD
005200                        FILE STATUS  IS WS-FS-PRF.
005300 
005400     SELECT PARM-FILE   ASSIGN       TO PARMDD
005500                        FILE STATUS  IS WS-FS-PARM.
005600 
005700     SELECT REPORT-FILE ASSIGN       TO RPTDD
005800                        FILE STATUS  IS WS-FS-RPT.
005900 
006000*****************************************************************
006100*                                                               *
006200*                      D A T A   D I V I S I O N                *
006300*                                                               *
006400*****************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700 
006800 FD  PERF-FILE
006900     RECORDING MODE IS F
007000     RECORD CONTAINS 30 CHARACTERS.
007100 01  REG-PRFDD.
007200     COPY IXPRF00.
007300 01  REG-PRFDD-RAW REDEFINES REG-PRFDD       PIC X(30).
007400 
007500 FD  PARM-FILE
007600     RECORDING MODE IS F
007700     RECORD CONTAINS 20 CHARACTERS.
007800 01  REG-PARMDD.
007900     COPY IXPRM00.
008000 
008100 FD  REPORT-FILE
008200     RECORDING MODE IS F
008300     RECORD CONTAINS 80 CHARACTERS.
008400 01  REG-RPTDD                          PIC X(80).
008500 
008600 WORKING-STORAGE SECTION.
008700 
008800*****************************************************************
008900*                    DEFINICION DE SWITCHES                     *
009000*****************************************************************
009100 01  SW-SWITCHES.
009200     05 SW-FIN-PRF                      PIC X(01) VALUE 'N'.
009300        88 SI-FIN-PRF                             VALUE 'S'.
009400        88 NO-FIN-PRF                             VALUE 'N'.
009500     05 SW-PRIMER-DETALLE                PIC X(01) VALUE 'S'.
009600        88 ES-PRIMER-DETALLE                       VALUE 'S'.
009700        88 NO-ES-PRIMER-DETALLE                    VALUE 'N'.
009800     05 FILLER                           PIC X(01) VALUE SPACE.
009900 
010000*****************************************************************
010100*                 DEFINICION DE FILE STATUS                     *
010200*****************************************************************
010300 01  WS-ARCHIVOS-STATUS.
010400     05 WS-FS-PRF                       PIC X(02) VALUE SPACE.
010500     05 WS-FS-PARM                      PIC X(02) VALUE SPACE.
010600     05 WS-FS-RPT                       PIC X(02) VALUE SPACE.
010700     05 FILLER                           PIC X(01) VALUE SPACE.
010800 
010900*****************************************************************
011000*                    DEFINICION DE CONTADORES                   *
011100*****************************************************************
011200 01  CN-CONTADORES.
011300     05 CN-LINEAS-ESCRITAS              PIC S9(05) COMP VALUE ZERO.
011400     05 FILLER                           PIC X(01) VALUE SPACE.
011500 
011600*****************************************************************
011700*                   PARAMETROS DEL PROCESO                      *
011800*****************************************************************
011900 01  WS-PARAMETROS.
012000     05 WS-FECHA-INICIAL                PIC X(10) VALUE SPACES.
012100     05 WS-FECHA-FINAL                   PIC X(10) VALUE SPACES.
012200     05 FILLER                           PIC X(01) VALUE SPACE.
012300 01  WS-PARAMETROS-DESGLOSE REDEFINES WS-PARAMETROS.
012400     05 WS-FEC-INI-AAAA                 PIC X(04).
012500     05 FILLER                          PIC X(06).
012600     05 WS-FEC-FIN-AAAA                 PIC X(04).
012700     05 FILLER                          PIC X(06).
012800 
012900*****************************************************************
013000*            ACUMULADOR DE RETORNO ACUMULADO DEL RANGO          *
013100*****************************************************************
013200 01  WS-ACUMULADORES.
013300     05 WS-RETORNO-ACUM                 PIC S9(05)V9(04) VALUE ZERO.
013400     05 FILLER                           PIC X(01) VALUE SPACE.
013500 
013600*****************************************************************
013700*                AREAS EDITADAS DEL REPORTE (REDEFINES)         *
013800*****************************************************************
013900 01  WS-ENCABEZADO-1.
014000     05 FILLER                          PIC X(20) VALUE SPACES.
014100     05 FILLER                          PIC X(40)
014200        VALUE 'REPORTE DE DESEMPENO DEL INDICE'.
014300     05 FILLER                          PIC X(20) VALUE SPACES.
014400 
014500 01  WS-ENCABEZADO-2.
014600     05 FILLER                          PIC X(01) VALUE SPACE.
014700     05 FILLER                          PIC X(10) VALUE 'FECHA'.
014800     05 FILLER                          PIC X(03) VALUE SPACES.
014900     05 FILLER                          PIC X(13) VALUE 'VALOR INDICE'.
015000     05 FILLER                          PIC X(03) VALUE SPACES.
015100     05 FILLER                          PIC X(12) VALUE 'RETORNO DIA'.
015200     05 FILLER                          PIC X(03) VALUE SPACES.
015300     05 FILLER                          PIC X(13) VALUE 'RETORNO ACUM'.
015400     05 FILLER                          PIC X(19) VALUE SPACES.
015500 
015600 01  WS-LINEA-DETALLE.
015700     05 WS-LIN-FECHA                    PIC X(10).
015800     05 FILLER                          PIC X(04) VALUE SPACES.
015900     05 WS-LIN-INDICE                   PIC -ZZZZZ9.9999.
016000     05 FILLER                          PIC X(03) VALUE SPACES.
016100     05 WS-LIN-RETORNO-DIA               PIC -ZZ9.9999.
016200     05 FILLER                          PIC X(04) VALUE SPACES.
016300     05 WS-LIN-RETORNO-ACUM               PIC -ZZZ9.9999.
016400     05 FILLER                          PIC X(10) VALUE SPACES.
016500 
016600 01  WS-LINEA-TOTAL REDEFINES WS-LINEA-DETALLE.
016700     05 WS-TOT-ROTULO                   PIC X(14).
016800     05 FILLER                          PIC X(08) VALUE SPACES.
016900     05 WS-TOT-RETORNO-ACUM               PIC -ZZZ9.9999.
017000     05 FILLER                          PIC X(38) VALUE SPACES.
017100 
017200*****************************************************************
017300*                                                               *
017400*              P R O C E D U R E   D I V I S I O N              *
017500*                                                               *
017600*****************************************************************
017700 PROCEDURE DIVISION.
017800*****************************************************************
017900*                            0000-MAINLINE                      *
018000*****************************************************************
018100 0000-MAINLINE.
018200 
018300     PERFORM 1000-INICIO
018400        THRU 1000-INICIO-EXIT
018500 
018600     PERFORM 2000-PROCESO
018700        THRU 2000-PROCESO-EXIT
018800 
018900     PERFORM 3000-FIN.
019000 
019100*****************************************************************
019200*                           1000-INICIO                         *
019300*****************************************************************
019400 1000-INICIO.
019500 
019600     OPEN INPUT  PARM-FILE
019700     READ PARM-FILE INTO WS-PARAMETROS
019800          AT END
019900          DISPLAY 'ERROR. TARJETA DE PARAMETROS VACIA.'
020000     END-READ
020100     CLOSE PARM-FILE
020200 
020300     OPEN INPUT  PERF-FILE
020400     OPEN OUTPUT REPORT-FILE
020500 
020600     WRITE REG-RPTDD FROM WS-ENCABEZADO-1
020700     WRITE REG-RPTDD FROM WS-ENCABEZADO-2
020800 
020900     PERFORM 1100-LEER-PRF
021000        THRU 1100-LEER-PRF-EXIT
021100 
021200     .
021300 1000-INICIO-EXIT.
021400     EXIT.
021500*****************************************************************
021600*                        1100-LEER-PRF                          *
021700*****************************************************************
021800 1100-LEER-PRF.
021900 
022000     READ PERF-FILE
022100          AT END
022200          SET SI-FIN-PRF                TO TRUE
022300     END-READ.
022400 
022500 1100-LEER-PRF-EXIT.
022600     EXIT.
022700*****************************************************************
022800*                           2000-PROCESO                        *
022900*****************************************************************
023000 2000-PROCESO.
023100 
023200     PERFORM 2100-SALTA-ANTES-RANGO
023300        THRU 2100-SALTA-ANTES-RANGO-EXIT
023400 
023500     PERFORM 2200-PROCESA-DETALLE
023600        THRU 2200-PROCESA-DETALLE-EXIT
023700        UNTIL SI-FIN-PRF
023800           OR PRF-DATE GREATER THAN WS-FECHA-FINAL
023900 
024000     IF CN-LINEAS-ESCRITAS EQUAL ZERO
024100        PERFORM 9000-NO-ENCONTRADO
024200           THRU 9000-NO-ENCONTRADO-EXIT
024300     ELSE
024400        PERFORM 2300-ESCRIBE-TOTAL
024500           THRU 2300-ESCRIBE-TOTAL-EXIT
024600     END-IF
024700 
024800     .
024900 2000-PROCESO-EXIT.
025000     EXIT.
025100*****************************************************************
025200*                  2100-SALTA-ANTES-RANGO                       *
025300*****************************************************************
025400 2100-SALTA-ANTES-RANGO.
025500 
025600     PERFORM 1100-LEER-PRF
025700        THRU 1100-LEER-PRF-EXIT
025800        UNTIL SI-FIN-PRF
025900           OR PRF-DATE NOT LESS THAN WS-FECHA-INICIAL
026000 
026100     .
026200 2100-SALTA-ANTES-RANGO-EXIT.
026300     EXIT.
026400*****************************************************************
026500*                  2200-PROCESA-DETALLE                         *
026600*****************************************************************
026700 2200-PROCESA-DETALLE.
026800 
026900     ADD PRF-DAILY-RET                   TO WS-RETORNO-ACUM
027000 
027100     MOVE PRF-DATE                        TO WS-LIN-FECHA
027200     MOVE PRF-INDEX-VAL                   TO WS-LIN-INDICE
027300     MOVE PRF-DAILY-RET                   TO WS-LIN-RETORNO-DIA
027400     MOVE WS-RETORNO-ACUM                 TO WS-LIN-RETORNO-ACUM
027500 
027600     WRITE REG-RPTDD FROM WS-LINEA-DETALLE
027700 
027800     ADD 1                                 TO CN-LINEAS-ESCRITAS
027900     SET NO-ES-PRIMER-DETALLE              TO TRUE
028000 
028100     PERFORM 1100-LEER-PRF
028200        THRU 1100-LEER-PRF-EXIT
028300 
028400     .
028500 2200-PROCESA-DETALLE-EXIT.
028600     EXIT.
028700*****************************************************************
028800*                  2300-ESCRIBE-TOTAL                           *
028900*****************************************************************
029000 2300-ESCRIBE-TOTAL.
029100 
029200     MOVE 'TOTAL DEL RANGO'               TO WS-TOT-ROTULO
029300     MOVE WS-RETORNO-ACUM                  TO WS-TOT-RETORNO-ACUM
029400     WRITE REG-RPTDD FROM WS-LINEA-TOTAL
029500 
029600     .
029700 2300-ESCRIBE-TOTAL-EXIT.
029800     EXIT.
029900*****************************************************************
030000*              9000-NO-ENCONTRADO (RANGO SIN DATOS)             *
030100*****************************************************************
030200 9000-NO-ENCONTRADO.
030300 
030400     DISPLAY 'NO SE ENCONTRARON DATOS DE DESEMPENO DEL INDICE '
030500             'PARA EL RANGO ' WS-FECHA-INICIAL ' A '
030600             WS-FECHA-FINAL
030700 
030800     .
030900 9000-NO-ENCONTRADO-EXIT.
031000     EXIT.
031100*****************************************************************
031200*                              3000-FIN                        *
031300*****************************************************************
031400 3000-FIN.
031500 
031600     CLOSE PERF-FILE
031700           REPORT-FILE
031800 
031900     DISPLAY '*****************************************'
032000     DISPLAY 'LINEAS DE DETALLE ESCRITAS : ' CN-LINEAS-ESCRITAS
032100     DISPLAY '*****************************************'
032200 
032300     STOP RUN.
