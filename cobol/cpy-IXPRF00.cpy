000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  IXPRF00                                    *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL DESEMPENO DIARIO DEL INDICE.  UN      *
000600*               REGISTRO POR FECHA PROCESADA.  SALIDA DE         *
000700*               IXB0010, ENTRADA DE IXP0020 E IXE0050.           *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 030 POSICIONES.                          *
001200*           PREFIJO  : PRF.                                     *
001300*                                                                *
001400******************************************************************
001500     05  PERFORMANCE-RECORD.
001600         10  PRF-DATE                       PIC X(10).
001700         10  PRF-INDEX-VAL                   PIC S9(07)V9(04).
001800         10  PRF-DAILY-RET                    PIC S9(04)V9(04).
001900         10  FILLER                          PIC X(01).
