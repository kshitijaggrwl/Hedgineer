000100*****************************************************************
000200* PROGRAM NAME:    IXC0030.                                    *
000300* ORIGINAL AUTHOR: M.IBARRA.                                   *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 14/06/1988 M.IBARRA      VERSION INICIAL. CONSULTA POR        *
000800*                          CONSOLA DE LA COMPOSICION DEL        *
000900*                          INDICE EN UNA FECHA PUNTUAL.         *
001000* 12/12/1991 G.FORRICH     SE AGREGA MENSAJE DE "NO ENCONTRADO" *
001100*                          CUANDO LA FECHA NO TRAE RENGLONES.   *
001200* 02/10/1998 P.QUEZADA     CAMBIO SOLICITUD 6192 (Y2K). FECHA   *
001300*                          DE LA TARJETA DE PARAMETROS CON      *
001400*                          SIGLO COMPLETO.                     *
001500* 17/06/2003 R.SALDANA     CAMBIO SOLICITUD 6955. SE AGREGA     *
001600*                          CONTEO DE CONSTITUYENTES AL FINAL    *
001700*                          DEL LISTADO DE CONSOLA.               *
001800* 05/09/2006 R.SALDANA     CAMBIO SOLICITUD 7511. EL PESO        *
001900*                          DESPLEGADO EN CONSOLA NO LLEVA SIGNO; *
002000*                          SE QUITA EL SIGNO FLOTANTE DEL PIC     *
002100*                          EDITADO PARA QUE COINCIDA CON EL       *
002200*                          ANCHO DE LA COLUMNA.                   *
002300*****************************************************************
002400*                                                               *
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *
002600*                                                               *
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  IXC0030.
003000 AUTHOR. MARIO IBARRA.
003100 INSTALLATION. IBM Z/OS.
003200 DATE-WRITTEN. 14/06/1988.
003300 DATE-COMPILED. 17/06/2003.
003400 SECURITY. CONFIDENTIAL.
003500*****************************************************************
003600*                                                               *
003700*             E N V I R O N M E N T   D I V I S I O N           *
003800*                                                               *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800 
004900     SELECT COMP-FILE  ASSIGN       TO CMPDD
005000                       FILE STATUS  IS WS-FS-CMP.
005100 
005200     SELECT PARM-FILE  ASSIGN       TO PARMDD
005300                       FILE STATUS  IS WS-FS-PARM.
005400 
005500*****************************************************************
005600*                                                               *
005700*                      D A T A   D I V I S I O N                *
005800*                                                               *
005900*****************************************************************
006000 DATA DIVISION.
006100 FILE SECTION.
006200 
006300 FD  COMP-FILE
006400     RECORDING MODE IS F
006500     RECORD CONTAINS 28 CHARACTERS.
006600 01  REG-CMPDD.
006700     COPY IXCMP00.
006800 01  REG-CMPDD-RAW REDEFINES REG-CMPDD       PIC X(28).
006900 
007000 FD  PARM-FILE
007100     RECORDING MODE IS F
007200     RECORD CONTAINS 20 CHARACTERS.
007300 01  REG-PARMDD.
007400     COPY IXPRM00.
007500 
007600 WORKING-STORAGE SECTION.
007700 
007800*****************************************************************
007900*                    DEFINICION DE SWITCHES                     *
008000*****************************************************************
008100 01  SW-SWITCHES.
008200     05 SW-FIN-CMP                      PIC X(01) VALUE 'N'.
008300        88 SI-FIN-CMP                             VALUE 'S'.
008400        88 NO-FIN-CMP                             VALUE 'N'.
008500     05 FILLER                           PIC X(01) VALUE SPACE.
008600 
008700*****************************************************************
008800*                 DEFINICION DE FILE STATUS                     *
008900*****************************************************************
009000 01  WS-ARCHIVOS-STATUS.
009100     05 WS-FS-CMP                       PIC X(02) VALUE SPACE.
009200     05 WS-FS-PARM                      PIC X(02) VALUE SPACE.
009300     05 FILLER                           PIC X(01) VALUE SPACE.
009400 
009500*****************************************************************
009600*                    DEFINICION DE CONTADORES                   *
009700*****************************************************************
009800 01  CN-CONTADORES.
009900     05 CN-CONSTITUYENTES               PIC S9(04) COMP VALUE ZERO.
010000     05 FILLER                           PIC X(01) VALUE SPACE.
010100 
010200*****************************************************************
010300*                   PARAMETROS DEL PROCESO                      *
010400*****************************************************************
010500 01  WS-PARAMETROS.
010600     05 WS-FECHA-CONSULTA                PIC X(10) VALUE SPACES.
010700     05 FILLER                           PIC X(10) VALUE SPACES.
010800 01  WS-FECHA-CONSULTA-DESGLOSE REDEFINES WS-PARAMETROS.
010900     05 WS-FEC-AAAA                      PIC X(04).
011000     05 FILLER                           PIC X(01).
011100     05 WS-FEC-MM                        PIC X(02).
011200     05 FILLER                           PIC X(01).
011300     05 WS-FEC-DD                        PIC X(02).
011400     05 FILLER                           PIC X(10).
011500 
011600*****************************************************************
011700*              AREA DE DESPLIEGUE DE PESO DEL CONSTITUYENTE      *
011800*****************************************************************
011900 01  WS-PESO-TRABAJO                     PIC S9(03)V9(06).
012000 01  WS-PESO-EDITADO REDEFINES WS-PESO-TRABAJO PIC 9.999999.
012100 
012200*****************************************************************
012300*                                                               *
012400*              P R O C E D U R E   D I V I S I O N              *
012500*                                                               *
012600*****************************************************************
012700 PROCEDURE DIVISION.
012800*****************************************************************
012900*                            0000-MAINLINE                      *
013000*****************************************************************
013100 0000-MAINLINE.
013200 
013300     PERFORM 1000-INICIO
013400        THRU 1000-INICIO-EXIT
013500 
013600     PERFORM 2000-PROCESO
013700        THRU 2000-PROCESO-EXIT
013800 
013900     PERFORM 3000-FIN.
014000 
014100*****************************************************************
014200*                           1000-INICIO                         *
014300*****************************************************************
014400 1000-INICIO.
014500 
014600     OPEN INPUT  PARM-FILE
014700     READ PARM-FILE INTO WS-PARAMETROS
014800          AT END
014900          DISPLAY 'ERROR. TARJETA DE PARAMETROS VACIA.'
015000     END-READ
015100     CLOSE PARM-FILE
015200 
015300     OPEN INPUT  COMP-FILE
015400 
015500     PERFORM 1100-LEER-CMP
015600        THRU 1100-LEER-CMP-EXIT
015700 
015800     .
015900 1000-INICIO-EXIT.
016000     EXIT.
016100*****************************************************************
016200*                        1100-LEER-CMP                          *
016300*****************************************************************
016400 1100-LEER-CMP.
016500 
016600     READ COMP-FILE
016700          AT END
016800          SET SI-FIN-CMP                 TO TRUE
016900     END-READ.
017000 
017100 1100-LEER-CMP-EXIT.
017200     EXIT.
017300*****************************************************************
017400*                           2000-PROCESO                        *
017500*****************************************************************
017600 2000-PROCESO.
017700 
017800     PERFORM 2100-SALTA-ANTES-FECHA
017900        THRU 2100-SALTA-ANTES-FECHA-EXIT
018000 
018100     PERFORM 2200-DESPLIEGA-CONSTITUYENTE
018200        THRU 2200-DESPLIEGA-CONSTITUYENTE-EXIT
018300        UNTIL SI-FIN-CMP
018400           OR CMP-DATE NOT EQUAL WS-FECHA-CONSULTA
018500 
018600     IF CN-CONSTITUYENTES EQUAL ZERO
018700        PERFORM 9000-NO-ENCONTRADO
018800           THRU 9000-NO-ENCONTRADO-EXIT
018900     END-IF
019000 
019100     .
019200 2000-PROCESO-EXIT.
019300     EXIT.
019400*****************************************************************
019500*                  2100-SALTA-ANTES-FECHA                       *
019600*****************************************************************
019700 2100-SALTA-ANTES-FECHA.
019800 
019900     PERFORM 1100-LEER-CMP
020000        THRU 1100-LEER-CMP-EXIT
020100        UNTIL SI-FIN-CMP
020200           OR CMP-DATE NOT LESS THAN WS-FECHA-CONSULTA
020300 
020400     .
020500 2100-SALTA-ANTES-FECHA-EXIT.
020600     EXIT.
020700*****************************************************************
020800*               2200-DESPLIEGA-CONSTITUYENTE                    *
020900*****************************************************************
021000 2200-DESPLIEGA-CONSTITUYENTE.
021100 
021200     MOVE CMP-WEIGHT                      TO WS-PESO-TRABAJO
021300     DISPLAY 'TICKER: ' CMP-TICKER '   PESO: ' WS-PESO-EDITADO
021400     ADD 1                                TO CN-CONSTITUYENTES
021500 
021600     PERFORM 1100-LEER-CMP
021700        THRU 1100-LEER-CMP-EXIT
021800 
021900     .
022000 2200-DESPLIEGA-CONSTITUYENTE-EXIT.
022100     EXIT.
022200*****************************************************************
022300*             9000-NO-ENCONTRADO (FECHA SIN RENGLONES)          *
022400*****************************************************************
022500 9000-NO-ENCONTRADO.
022600 
022700     DISPLAY 'NO SE ENCONTRO COMPOSICION DEL INDICE PARA LA '
022800             'FECHA ' WS-FECHA-CONSULTA
022900 
023000     .
023100 9000-NO-ENCONTRADO-EXIT.
023200     EXIT.
023300*****************************************************************
023400*                              3000-FIN                        *
023500*****************************************************************
023600 3000-FIN.
023700 
023800     CLOSE COMP-FILE
023900 
024000     DISPLAY '*****************************************'
024100     DISPLAY 'CONSTITUYENTES DESPLEGADOS : ' CN-CONSTITUYENTES
024200     DISPLAY '*****************************************'
024300 
024400     STOP RUN.
