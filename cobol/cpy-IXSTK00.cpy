000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  IXSTK00                                    *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL MAESTRO DIARIO DE COTIZACIONES.       *
000600*               UN REGISTRO POR TICKER POR FECHA DE NEGOCIACION. *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 050 POSICIONES.                          *
001100*           PREFIJO  : STK.                                     *
001200*                                                                *
001300******************************************************************
001400     05  DAILY-STOCK-RECORD.
001500         10  STK-DATE                      PIC X(10).
001600* DESGLOSE DE LA FECHA AAAA-MM-DD PARA CONTROL DE QUIEBRE.
001700         10  STK-DATE-DESGLOSE REDEFINES STK-DATE.
001800             15  STK-DATE-AAAA             PIC X(04).
001900             15  FILLER                    PIC X(01).
002000             15  STK-DATE-MM               PIC X(02).
002100             15  FILLER                    PIC X(01).
002200             15  STK-DATE-DD               PIC X(02).
002300         10  STK-TICKER                     PIC X(10).
002400         10  STK-CLOSE                      PIC S9(07)V9(04).
002500         10  STK-MKT-CAP                    PIC S9(15)V9(02).
002600         10  FILLER                         PIC X(02).
