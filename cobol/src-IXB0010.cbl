000100*****************************************************************
000200* PROGRAM NAME:    IXB0010.                                    *
000300* ORIGINAL AUTHOR: G.FORRICH.                                  *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 16/03/1987 G.FORRICH     VERSION INICIAL.  CONSTRUCCION       *
000800*                          DIARIA DEL INDICE EQUIPONDERADO DE   *
000900*                          LAS 100 MAYORES POR CAPITALIZACION.  *
001000* 02/09/1988 G.FORRICH     SE AGREGA ARRASTRE DEL INDICE ANT-   *
001100*                          ERIOR CUANDO UNA FECHA NO TRAE DATOS.*
001200* 11/01/1990 M.IBARRA      CAMBIO SOLICITUD 4471. SE CAMBIA EL  *
001300*                          REDONDEO DE LA NOCIONAL A ROUNDED.   *
001400* 24/07/1993 R.SALDANA     CAMBIO SOLICITUD 5208. SOPORTE DE    *
001500*                          RECONSTRUCCION IDEMPOTENTE DE UN     *
001600*                          RANGO DE FECHAS (VIEJO/NUEVO MAESTRO)*
001700* 19/11/1998 P.QUEZADA     CAMBIO SOLICITUD 6190 (Y2K). SE      *
001800*                          VALIDA QUE LAS FECHAS DE LA TARJETA  *
001900*                          DE PARAMETROS TRAIGAN SIGLO COMPLETO.*
002000* 14/02/2001 P.QUEZADA     CAMBIO SOLICITUD 6602. ESTADISTICA   *
002100*                          DE DIAS PROCESADOS EN EL LISTADO DE  *
002200*                          CONSOLA.                             *
002300* 08/04/2006 R.SALDANA     CAMBIO SOLICITUD 7455. SI EL ARCHIVO *
002400*                          TRAE REGISTROS PERO NINGUNA FECHA    *
002500*                          CAE DENTRO DEL RANGO PEDIDO, EL PASO *
002600*                          YA NO IMPRIME '0000 DIAS PROCESADOS';*
002700*                          SE ENVIA AL MENSAJE DE SIN DATOS.    *
002800* 22/08/2006 P.QUEZADA     CAMBIO SOLICITUD 7493. EL LITERAL DE *
002900*                          WS-PESO-CONSTANTE QUEDO CON COMA     *
003000*                          DECIMAL DE UNA CONVERSION ANTERIOR;  *
003100*                          SE CORRIGE A PUNTO (NO HAY DECIMAL-  *
003200*                          POINT IS COMMA EN SPECIAL-NAMES).    *
003300*****************************************************************
003400*                                                               *
003500*          I D E N T I F I C A T I O N  D I V I S I O N         *
003600*                                                               *
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.  IXB0010.
004000 AUTHOR. GUILLERMO FORRICH.
004100 INSTALLATION. IBM Z/OS.
004200 DATE-WRITTEN. 16/03/1987.
004300 DATE-COMPILED. 14/02/2001.
004400 SECURITY. CONFIDENTIAL.
004500*****************************************************************
004600*                                                               *
004700*             E N V I R O N M E N T   D I V I S I O N           *
004800*                                                               *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 
005600 INPUT-OUTPUT SECTION.
005700 
005800*****************************************************************
005900*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
006000*****************************************************************
006100 FILE-CONTROL.
006200 
006300     SELECT STOCK-FILE    ASSIGN       TO STOCKDD
006400                          FILE STATUS  IS WS-FS-STOCK.
006500 
006600     SELECT PARM-FILE     ASSIGN       TO PARMDD
006700                          FILE STATUS  IS WS-FS-PARM.
006800 
006900     SELECT OLD-COMP-FILE ASSIGN       TO OCMPDD
007000                          FILE STATUS  IS WS-FS-OCMP.
007100 
007200     SELECT OLD-PERF-FILE ASSIGN       TO OPRFDD
007300                          FILE STATUS  IS WS-FS-OPRF.
007400 
007500     SELECT NEW-COMP-FILE ASSIGN       TO NCMPDD
007600                          FILE STATUS  IS WS-FS-NCMP.
007700 
007800     SELECT NEW-PERF-FILE ASSIGN       TO NPRFDD
007900                          FILE STATUS  IS WS-FS-NPRF.
008000 
008100*****************************************************************
008200*                                                               *
008300*                      D A T A   D I V I S I O N                *
008400*                                                               *
008500*****************************************************************
008600 DATA DIVISION.
008700 FILE SECTION.
008800 
008900 FD  STOCK-FILE
009000     RECORDING MODE IS F
009100     RECORD CONTAINS 50 CHARACTERS.
009200 01  REG-STOCKDD.
009300     COPY IXSTK00.
009400 
009500 FD  PARM-FILE
009600     RECORDING MODE IS F
009700     RECORD CONTAINS 20 CHARACTERS.
009800 01  REG-PARMDD.
009900     COPY IXPRM00.
010000 
010100 FD  OLD-COMP-FILE
010200     RECORDING MODE IS F
010300     RECORD CONTAINS 28 CHARACTERS.
010400 01  REG-OCMP.
010500     05  OCMP-RAW                      PIC X(28).
010600     05  OCMP-FLD REDEFINES OCMP-RAW.
010700         10  OCMP-DATE                 PIC X(10).
010800         10  FILLER                    PIC X(18).
010900 
011000 FD  OLD-PERF-FILE
011100     RECORDING MODE IS F
011200     RECORD CONTAINS 30 CHARACTERS.
011300 01  REG-OPRF.
011400     05  OPRF-RAW                      PIC X(30).
011500     05  OPRF-FLD REDEFINES OPRF-RAW.
011600         10  OPRF-DATE                 PIC X(10).
011700         10  FILLER                    PIC X(20).
011800 
011900 FD  NEW-COMP-FILE
012000     RECORDING MODE IS F
012100     RECORD CONTAINS 28 CHARACTERS.
012200 01  REG-NCMP.
012300     05  NCMP-RAW                      PIC X(28).
012400     05  NCMP-FLD REDEFINES NCMP-RAW.
012500         10  NCMP-DATE                 PIC X(10).
012600         10  NCMP-TICKER               PIC X(10).
012700         10  NCMP-WEIGHT               PIC S9(01)V9(06).
012800         10  FILLER                    PIC X(01).
012900 
013000 FD  NEW-PERF-FILE
013100     RECORDING MODE IS F
013200     RECORD CONTAINS 30 CHARACTERS.
013300 01  REG-NPRF.
013400     05  NPRF-RAW                      PIC X(30).
013500     05  NPRF-FLD REDEFINES NPRF-RAW.
013600         10  NPRF-DATE                 PIC X(10).
013700         10  NPRF-INDEX-VAL             PIC S9(07)V9(04).
013800         10  NPRF-DAILY-RET             PIC S9(04)V9(04).
013900         10  FILLER                    PIC X(01).
014000 
014100 WORKING-STORAGE SECTION.
014200 
014300*****************************************************************
014400*                    DEFINICION DE SWITCHES                     *
014500*****************************************************************
014600 01  SW-SWITCHES.
014700     05 SW-FIN-STOCK                   PIC X(01) VALUE 'N'.
014800        88 SI-FIN-STOCK                          VALUE 'S'.
014900        88 NO-FIN-STOCK                          VALUE 'N'.
015000     05 SW-FIN-OCMP                    PIC X(01) VALUE 'N'.
015100        88 SI-FIN-OCMP                           VALUE 'S'.
015200        88 NO-FIN-OCMP                           VALUE 'N'.
015300     05 SW-FIN-OPRF                    PIC X(01) VALUE 'N'.
015400        88 SI-FIN-OPRF                           VALUE 'S'.
015500        88 NO-FIN-OPRF                           VALUE 'N'.
015600     05 SW-PRIMER-FECHA                PIC X(01) VALUE 'S'.
015700        88 ES-PRIMER-FECHA                       VALUE 'S'.
015800        88 NO-ES-PRIMER-FECHA                    VALUE 'N'.
015900     05 SW-SIN-DATOS                   PIC X(01) VALUE 'N'.
016000        88 NO-HAY-DATOS-DE-INDICE                VALUE 'S'.
016100     05 FILLER                           PIC X(01) VALUE SPACE.
016200 
016300*****************************************************************
016400*                 DEFINICION DE FILE STATUS                     *
016500*****************************************************************
016600 01  WS-ARCHIVOS-STATUS.
016700     05 WS-FS-STOCK                    PIC X(02) VALUE SPACE.
016800     05 WS-FS-PARM                     PIC X(02) VALUE SPACE.
016900     05 WS-FS-OCMP                     PIC X(02) VALUE SPACE.
017000     05 WS-FS-OPRF                     PIC X(02) VALUE SPACE.
017100     05 WS-FS-NCMP                     PIC X(02) VALUE SPACE.
017200     05 WS-FS-NPRF                     PIC X(02) VALUE SPACE.
017300     05 FILLER                           PIC X(01) VALUE SPACE.
017400 
017500*****************************************************************
017600*                    DEFINICION DE CONTADORES                   *
017700*****************************************************************
017800 01  CN-CONTADORES.
017900     05 CN-DIAS-PROCESADOS             PIC S9(04) COMP VALUE ZERO.
018000     05 CN-REGISTROS-LEIDOS            PIC S9(07) COMP VALUE ZERO.
018100     05 CN-CMP-ANTES-COPIADOS          PIC S9(07) COMP VALUE ZERO.
018200     05 CN-CMP-DESPUES-COPIADOS        PIC S9(07) COMP VALUE ZERO.
018300     05 FILLER                           PIC X(01) VALUE SPACE.
018400 
018500*****************************************************************
018600*                 TABLA DE COTIZACIONES DE LA FECHA             *
018700*****************************************************************
018800 01  WS-TABLA-COTIZACIONES.
018900     05 WS-STK-ENTRY OCCURS 5000 TIMES INDEXED BY WS-STK-IDX.
019000        10 WS-STK-TICKER                PIC X(10).
019100        10 WS-STK-CLOSE                 PIC S9(07)V9(04).
019200        10 WS-STK-MKTCAP                PIC S9(15)V9(02).
019300     05 FILLER                           PIC X(01) VALUE SPACE.
019400 
019500 01  WS-VARIABLES-TABLA.
019600     05 WS-STK-COUNT                   PIC S9(04) COMP VALUE ZERO.
019700     05 WS-I                           PIC S9(04) COMP VALUE ZERO.
019800     05 WS-J                           PIC S9(04) COMP VALUE ZERO.
019900     05 WS-MAX-IDX                     PIC S9(04) COMP VALUE ZERO.
020000     05 WS-LIMITE-SELECCION            PIC S9(04) COMP VALUE ZERO.
020100     05 FILLER                           PIC X(01) VALUE SPACE.
020200 
020300*****************************************************************
020400*                 AREA DE TRABAJO PARA EL SWAP                 *
020500*****************************************************************
020600 01  WS-SWAP-AREA.
020700     05 WS-SWAP-TICKER                 PIC X(10).
020800     05 WS-SWAP-CLOSE                  PIC S9(07)V9(04).
020900     05 WS-SWAP-MKTCAP                 PIC S9(15)V9(02).
021000     05 FILLER                           PIC X(01) VALUE SPACE.
021100 
021200*****************************************************************
021300*              ACUMULADORES DEL CALCULO DEL INDICE              *
021400*****************************************************************
021500 01  WS-ACUMULADORES.
021600     05 WS-NOCIONAL                    PIC S9(07)V9(04) VALUE ZERO.
021700     05 WS-INDICE-ACTUAL               PIC S9(07)V9(04) VALUE ZERO.
021800     05 WS-INDICE-ANTERIOR             PIC S9(07)V9(04) VALUE ZERO.
021900     05 WS-RETORNO-DIARIO              PIC S9(04)V9(04) VALUE ZERO.
022000     05 WS-PESO-CONSTANTE              PIC S9(01)V9(06)
022100                                        VALUE 0.010000.
022200     05 FILLER                           PIC X(01) VALUE SPACE.
022300 
022400*****************************************************************
022500*                DATOS DE CONTROL DE QUIEBRE DE FECHA           *
022600*****************************************************************
022700 01  WS-CONTROL-FECHA.
022800     05 WS-FECHA-ACTUAL                PIC X(10) VALUE SPACES.
022900     05 WS-FECHA-ANTERIOR-LEIDA        PIC X(10) VALUE SPACES.
023000     05 FILLER                           PIC X(01) VALUE SPACE.
023100 
023200*****************************************************************
023300*                   PARAMETROS DEL PROCESO                      *
023400*****************************************************************
023500 01  WS-PARAMETROS.
023600     05 WS-FECHA-INICIAL               PIC X(10) VALUE SPACES.
023700     05 WS-FECHA-FINAL                 PIC X(10) VALUE SPACES.
023800     05 FILLER                           PIC X(01) VALUE SPACE.
023900 
024000*****************************************************************
024100*                                                               *
024200*              P R O C E D U R E   D I V I S I O N              *
024300*                                                               *
024400*****************************************************************
024500 PROCEDURE DIVISION.
024600*****************************************************************
024700*                            0000-MAINLINE                      *
024800*****************************************************************
024900 0000-MAINLINE.
025000 
025100     PERFORM 1000-INICIO
025200        THRU 1000-INICIO-EXIT
025300 
025400     IF NO-HAY-DATOS-DE-INDICE
025500        PERFORM 9000-SIN-DATOS
025600           THRU 9000-SIN-DATOS-EXIT
025700     ELSE
025800        PERFORM 2000-PROCESO
025900           THRU 2000-PROCESO-EXIT
026000        IF CN-DIAS-PROCESADOS EQUAL ZERO
026100           SET NO-HAY-DATOS-DE-INDICE   TO TRUE
026200           PERFORM 9000-SIN-DATOS
026300              THRU 9000-SIN-DATOS-EXIT
026400        END-IF
026500     END-IF
026600 
026700     PERFORM 3000-FIN.
026800 
026900*****************************************************************
027000*                           1000-INICIO                         *
027100*****************************************************************
027200 1000-INICIO.
027300 
027400     OPEN INPUT  PARM-FILE
027500     READ PARM-FILE INTO WS-PARAMETROS
027600          AT END
027700          DISPLAY 'ERROR. TARJETA DE PARAMETROS VACIA.'
027800     END-READ
027900     CLOSE PARM-FILE
028000 
028100     OPEN INPUT STOCK-FILE
028200     IF WS-FS-STOCK NOT EQUAL '00'
028300        DISPLAY 'ERROR OPEN STOCKDD CODE: ' WS-FS-STOCK
028400        SET NO-HAY-DATOS-DE-INDICE      TO TRUE
028500     ELSE
028600        PERFORM 1100-LEER-STOCK
028700           THRU 1100-LEER-STOCK-EXIT
028800        IF SI-FIN-STOCK
028900           SET NO-HAY-DATOS-DE-INDICE   TO TRUE
029000        END-IF
029100     END-IF
029200 
029300     .
029400 1000-INICIO-EXIT.
029500     EXIT.
029600*****************************************************************
029700*                        1100-LEER-STOCK                        *
029800*****************************************************************
029900 1100-LEER-STOCK.
030000 
030100     READ STOCK-FILE
030200          AT END
030300          SET SI-FIN-STOCK              TO TRUE
030400          NOT AT END
030500          ADD 1                         TO CN-REGISTROS-LEIDOS
030600     END-READ.
030700 
030800 1100-LEER-STOCK-EXIT.
030900     EXIT.
031000*****************************************************************
031100*                           2000-PROCESO                        *
031200*****************************************************************
031300 2000-PROCESO.
031400 
031500     OPEN INPUT  OLD-COMP-FILE
031600                 OLD-PERF-FILE
031700     OPEN OUTPUT NEW-COMP-FILE
031800                 NEW-PERF-FILE
031900 
032000     PERFORM 2010-LEER-OCMP
032100        THRU 2010-LEER-OCMP-EXIT
032200     PERFORM 2020-LEER-OPRF
032300        THRU 2020-LEER-OPRF-EXIT
032400 
032500     PERFORM 2100-COPIA-ANTES-CMP
032600        THRU 2100-COPIA-ANTES-CMP-EXIT
032700     PERFORM 2150-COPIA-ANTES-PRF
032800        THRU 2150-COPIA-ANTES-PRF-EXIT
032900 
033000     PERFORM 2200-PROCESA-STOCK
033100        THRU 2200-PROCESA-STOCK-EXIT
033200        UNTIL SI-FIN-STOCK
033300 
033400     PERFORM 2300-SALTA-RANGO-CMP
033500        THRU 2300-SALTA-RANGO-CMP-EXIT
033600     PERFORM 2350-SALTA-RANGO-PRF
033700        THRU 2350-SALTA-RANGO-PRF-EXIT
033800 
033900     PERFORM 2400-COPIA-DESPUES-CMP
034000        THRU 2400-COPIA-DESPUES-CMP-EXIT
034100     PERFORM 2450-COPIA-DESPUES-PRF
034200        THRU 2450-COPIA-DESPUES-PRF-EXIT
034300 
034400     CLOSE OLD-COMP-FILE
034500           OLD-PERF-FILE
034600           NEW-COMP-FILE
034700           NEW-PERF-FILE
034800 
034900     .
035000 2000-PROCESO-EXIT.
035100     EXIT.
035200*****************************************************************
035300*                        2010-LEER-OCMP                         *
035400*****************************************************************
035500 2010-LEER-OCMP.
035600 
035700     READ OLD-COMP-FILE
035800          AT END
035900          SET SI-FIN-OCMP               TO TRUE
036000     END-READ.
036100 
036200 2010-LEER-OCMP-EXIT.
036300     EXIT.
036400*****************************************************************
036500*                        2020-LEER-OPRF                         *
036600*****************************************************************
036700 2020-LEER-OPRF.
036800 
036900     READ OLD-PERF-FILE
037000          AT END
037100          SET SI-FIN-OPRF               TO TRUE
037200     END-READ.
037300 
037400 2020-LEER-OPRF-EXIT.
037500     EXIT.
037600*****************************************************************
037700*          2100-COPIA-ANTES-CMP (FECHAS MENORES AL RANGO)        *
037800*****************************************************************
037900 2100-COPIA-ANTES-CMP.
038000 
038100     PERFORM 2110-COPIA-UNA-CMP
038200        THRU 2110-COPIA-UNA-CMP-EXIT
038300        UNTIL SI-FIN-OCMP
038400           OR OCMP-DATE NOT LESS THAN WS-FECHA-INICIAL
038500 
038600     .
038700 2100-COPIA-ANTES-CMP-EXIT.
038800     EXIT.
038900 
039000 2110-COPIA-UNA-CMP.
039100 
039200     MOVE OCMP-RAW                      TO NCMP-RAW
039300     WRITE REG-NCMP
039400     ADD 1                              TO CN-CMP-ANTES-COPIADOS
039500     PERFORM 2010-LEER-OCMP
039600        THRU 2010-LEER-OCMP-EXIT
039700 
039800     .
039900 2110-COPIA-UNA-CMP-EXIT.
040000     EXIT.
040100*****************************************************************
040200*          2150-COPIA-ANTES-PRF (FECHAS MENORES AL RANGO)        *
040300*****************************************************************
040400 2150-COPIA-ANTES-PRF.
040500 
040600     PERFORM 2160-COPIA-UNA-PRF
040700        THRU 2160-COPIA-UNA-PRF-EXIT
040800        UNTIL SI-FIN-OPRF
040900           OR OPRF-DATE NOT LESS THAN WS-FECHA-INICIAL
041000 
041100     .
041200 2150-COPIA-ANTES-PRF-EXIT.
041300     EXIT.
041400 
041500 2160-COPIA-UNA-PRF.
041600 
041700     MOVE OPRF-RAW                      TO NPRF-RAW
041800     WRITE REG-NPRF
041900     PERFORM 2020-LEER-OPRF
042000        THRU 2020-LEER-OPRF-EXIT
042100 
042200     .
042300 2160-COPIA-UNA-PRF-EXIT.
042400     EXIT.
042500*****************************************************************
042600*    2200-PROCESA-STOCK (QUIEBRE DE FECHA, RANKING Y CALCULO)    *
042700*****************************************************************
042800 2200-PROCESA-STOCK.
042900 
043000     MOVE STK-DATE                      TO WS-FECHA-ACTUAL
043100     INITIALIZE WS-TABLA-COTIZACIONES
043200     MOVE ZERO                          TO WS-STK-COUNT
043300 
043400     PERFORM 2210-ACUMULA-STOCK
043500        THRU 2210-ACUMULA-STOCK-EXIT
043600        UNTIL SI-FIN-STOCK
043700           OR STK-DATE NOT EQUAL WS-FECHA-ACTUAL
043800 
043900     IF WS-FECHA-ACTUAL NOT LESS THAN WS-FECHA-INICIAL
044000        AND WS-FECHA-ACTUAL NOT GREATER THAN WS-FECHA-FINAL
044100 
044200        PERFORM 2300-RANK-STOCKS
044300           THRU 2300-RANK-STOCKS-EXIT
044400 
044500        PERFORM 2400-CALC-INDICE
044600           THRU 2400-CALC-INDICE-EXIT
044700 
044800        PERFORM 2500-CALC-RETORNO
044900           THRU 2500-CALC-RETORNO-EXIT
045000 
045100        PERFORM 2600-ESCRIBE-COMPOSICION
045200           THRU 2600-ESCRIBE-COMPOSICION-EXIT
045300 
045400        PERFORM 2700-ESCRIBE-DESEMPENO
045500           THRU 2700-ESCRIBE-DESEMPENO-EXIT
045600 
045700        MOVE WS-INDICE-ACTUAL            TO WS-INDICE-ANTERIOR
045800        SET NO-ES-PRIMER-FECHA           TO TRUE
045900        ADD 1                            TO CN-DIAS-PROCESADOS
046000 
046100     END-IF
046200 
046300     .
046400 2200-PROCESA-STOCK-EXIT.
046500     EXIT.
046600*****************************************************************
046700*                    2210-ACUMULA-STOCK                          *
046800*****************************************************************
046900 2210-ACUMULA-STOCK.
047000 
047100     IF WS-STK-COUNT LESS THAN 5000
047200        ADD 1                           TO WS-STK-COUNT
047300        MOVE STK-TICKER     TO WS-STK-TICKER (WS-STK-COUNT)
047400        MOVE STK-CLOSE      TO WS-STK-CLOSE (WS-STK-COUNT)
047500        MOVE STK-MKT-CAP    TO WS-STK-MKTCAP (WS-STK-COUNT)
047600     END-IF
047700 
047800     PERFORM 1100-LEER-STOCK
047900        THRU 1100-LEER-STOCK-EXIT
048000 
048100     .
048200 2210-ACUMULA-STOCK-EXIT.
048300     EXIT.
048400*****************************************************************
048500*   2300-RANK-STOCKS (SELECCION DE LOS 100 MAYORES POR MARKET   *
048600*               CAP, ORDEN DESCENDENTE, SELECTION SORT)         *
048700*****************************************************************
048800 2300-RANK-STOCKS.
048900 
049000     IF WS-STK-COUNT LESS THAN 100
049100        MOVE WS-STK-COUNT                TO WS-LIMITE-SELECCION
049200     ELSE
049300        MOVE 100                         TO WS-LIMITE-SELECCION
049400     END-IF
049500 
049600     MOVE 1                              TO WS-I
049700     PERFORM 2310-SELECCIONA-MAYOR
049800        THRU 2310-SELECCIONA-MAYOR-EXIT
049900        VARYING WS-I FROM 1 BY 1
050000        UNTIL WS-I GREATER THAN WS-LIMITE-SELECCION
050100 
050200     .
050300 2300-RANK-STOCKS-EXIT.
050400     EXIT.
050500 
050600 2310-SELECCIONA-MAYOR.
050700 
050800     MOVE WS-I                           TO WS-MAX-IDX
050900     MOVE WS-I                           TO WS-J
051000     ADD 1                                TO WS-J
051100 
051200     PERFORM 2320-BUSCA-MAYOR
051300        THRU 2320-BUSCA-MAYOR-EXIT
051400        VARYING WS-J FROM WS-J BY 1
051500        UNTIL WS-J GREATER THAN WS-STK-COUNT
051600 
051700     IF WS-MAX-IDX NOT EQUAL WS-I
051800        PERFORM 2330-INTERCAMBIA
051900           THRU 2330-INTERCAMBIA-EXIT
052000     END-IF
052100 
052200     .
052300 2310-SELECCIONA-MAYOR-EXIT.
052400     EXIT.
052500 
052600 2320-BUSCA-MAYOR.
052700 
052800     IF WS-STK-MKTCAP (WS-J) GREATER THAN WS-STK-MKTCAP (WS-MAX-IDX)
052900        MOVE WS-J                        TO WS-MAX-IDX
053000     END-IF
053100 
053200     .
053300 2320-BUSCA-MAYOR-EXIT.
053400     EXIT.
053500 
053600 2330-INTERCAMBIA.
053700 
053800     MOVE WS-STK-TICKER (WS-I)            TO WS-SWAP-TICKER
053900     MOVE WS-STK-CLOSE (WS-I)             TO WS-SWAP-CLOSE
054000     MOVE WS-STK-MKTCAP (WS-I)            TO WS-SWAP-MKTCAP
054100 
054200     MOVE WS-STK-TICKER (WS-MAX-IDX)      TO WS-STK-TICKER (WS-I)
054300     MOVE WS-STK-CLOSE (WS-MAX-IDX)       TO WS-STK-CLOSE (WS-I)
054400     MOVE WS-STK-MKTCAP (WS-MAX-IDX)      TO WS-STK-MKTCAP (WS-I)
054500 
054600     MOVE WS-SWAP-TICKER      TO WS-STK-TICKER (WS-MAX-IDX)
054700     MOVE WS-SWAP-CLOSE       TO WS-STK-CLOSE (WS-MAX-IDX)
054800     MOVE WS-SWAP-MKTCAP      TO WS-STK-MKTCAP (WS-MAX-IDX)
054900 
055000     .
055100 2330-INTERCAMBIA-EXIT.
055200     EXIT.
055300*****************************************************************
055400*      2400-CALC-INDICE (VALOR DEL INDICE = SUMA DE NOCIONALES) *
055500*****************************************************************
055600 2400-CALC-INDICE.
055700 
055800     MOVE ZERO                           TO WS-INDICE-ACTUAL
055900     MOVE 1                               TO WS-I
056000 
056100     PERFORM 2410-SUMA-NOCIONAL
056200        THRU 2410-SUMA-NOCIONAL-EXIT
056300        VARYING WS-I FROM 1 BY 1
056400        UNTIL WS-I GREATER THAN WS-LIMITE-SELECCION
056500 
056600     .
056700 2400-CALC-INDICE-EXIT.
056800     EXIT.
056900 
057000 2410-SUMA-NOCIONAL.
057100 
057200     COMPUTE WS-NOCIONAL ROUNDED =
057300             WS-PESO-CONSTANTE * WS-STK-CLOSE (WS-I)
057400 
057500     ADD WS-NOCIONAL                      TO WS-INDICE-ACTUAL
057600 
057700     .
057800 2410-SUMA-NOCIONAL-EXIT.
057900     EXIT.
058000*****************************************************************
058100*  2500-CALC-RETORNO (RETORNO DIARIO VS EL DIA PROCESADO ANTES) *
058200*****************************************************************
058300 2500-CALC-RETORNO.
058400 
058500     IF ES-PRIMER-FECHA
058600        MOVE ZERO                        TO WS-RETORNO-DIARIO
058700     ELSE
058800        IF WS-INDICE-ANTERIOR EQUAL ZERO
058900           MOVE ZERO                     TO WS-RETORNO-DIARIO
059000        ELSE
059100           COMPUTE WS-RETORNO-DIARIO ROUNDED =
059200              ((WS-INDICE-ACTUAL - WS-INDICE-ANTERIOR) /
059300                 WS-INDICE-ANTERIOR) * 100
059400        END-IF
059500     END-IF
059600 
059700     .
059800 2500-CALC-RETORNO-EXIT.
059900     EXIT.
060000*****************************************************************
060100*               2600-ESCRIBE-COMPOSICION                        *
060200*****************************************************************
060300 2600-ESCRIBE-COMPOSICION.
060400 
060500     MOVE 1                               TO WS-I
060600 
060700     PERFORM 2610-ESCRIBE-UN-CONSTITUYENTE
060800        THRU 2610-ESCRIBE-UN-CONSTITUYENTE-EXIT
060900        VARYING WS-I FROM 1 BY 1
061000        UNTIL WS-I GREATER THAN WS-LIMITE-SELECCION
061100 
061200     .
061300 2600-ESCRIBE-COMPOSICION-EXIT.
061400     EXIT.
061500 
061600 2610-ESCRIBE-UN-CONSTITUYENTE.
061700 
061800     MOVE WS-FECHA-ACTUAL                 TO NCMP-DATE
061900     MOVE WS-STK-TICKER (WS-I)            TO NCMP-TICKER
062000     MOVE WS-PESO-CONSTANTE               TO NCMP-WEIGHT
062100     WRITE REG-NCMP
062200 
062300     .
062400 2610-ESCRIBE-UN-CONSTITUYENTE-EXIT.
062500     EXIT.
062600*****************************************************************
062700*               2700-ESCRIBE-DESEMPENO                          *
062800*****************************************************************
062900 2700-ESCRIBE-DESEMPENO.
063000 
063100     MOVE WS-FECHA-ACTUAL                 TO NPRF-DATE
063200     MOVE WS-INDICE-ACTUAL                TO NPRF-INDEX-VAL
063300     MOVE WS-RETORNO-DIARIO               TO NPRF-DAILY-RET
063400     WRITE REG-NPRF
063500 
063600     .
063700 2700-ESCRIBE-DESEMPENO-EXIT.
063800     EXIT.
063900*****************************************************************
064000*   2300-SALTA-RANGO-CMP (DESCARTA COMPOSICION VIEJA DENTRO     *
064100*               DEL RANGO QUE ACABA DE SER RECONSTRUIDO)        *
064200*****************************************************************
064300 2300-SALTA-RANGO-CMP.
064400 
064500     PERFORM 2010-LEER-OCMP
064600        THRU 2010-LEER-OCMP-EXIT
064700        UNTIL SI-FIN-OCMP
064800           OR OCMP-DATE GREATER THAN WS-FECHA-FINAL
064900 
065000     .
065100 2300-SALTA-RANGO-CMP-EXIT.
065200     EXIT.
065300*****************************************************************
065400*   2350-SALTA-RANGO-PRF (DESCARTA DESEMPENO VIEJO DENTRO       *
065500*               DEL RANGO QUE ACABA DE SER RECONSTRUIDO)        *
065600*****************************************************************
065700 2350-SALTA-RANGO-PRF.
065800 
065900     PERFORM 2020-LEER-OPRF
066000        THRU 2020-LEER-OPRF-EXIT
066100        UNTIL SI-FIN-OPRF
066200           OR OPRF-DATE GREATER THAN WS-FECHA-FINAL
066300 
066400     .
066500 2350-SALTA-RANGO-PRF-EXIT.
066600     EXIT.
066700*****************************************************************
066800*     2400-COPIA-DESPUES-CMP (FECHAS MAYORES AL RANGO)          *
066900*****************************************************************
067000 2400-COPIA-DESPUES-CMP.
067100 
067200     PERFORM 2410-COPIA-UNA-DESPUES-CMP
067300        THRU 2410-COPIA-UNA-DESPUES-CMP-EXIT
067400        UNTIL SI-FIN-OCMP
067500 
067600     .
067700 2400-COPIA-DESPUES-CMP-EXIT.
067800     EXIT.
067900 
068000 2410-COPIA-UNA-DESPUES-CMP.
068100 
068200     MOVE OCMP-RAW                        TO NCMP-RAW
068300     WRITE REG-NCMP
068400     ADD 1                                TO CN-CMP-DESPUES-COPIADOS
068500     PERFORM 2010-LEER-OCMP
068600        THRU 2010-LEER-OCMP-EXIT
068700 
068800     .
068900 2410-COPIA-UNA-DESPUES-CMP-EXIT.
069000     EXIT.
069100*****************************************************************
069200*     2450-COPIA-DESPUES-PRF (FECHAS MAYORES AL RANGO)          *
069300*****************************************************************
069400 2450-COPIA-DESPUES-PRF.
069500 
069600     PERFORM 2460-COPIA-UNA-DESPUES-PRF
069700        THRU 2460-COPIA-UNA-DESPUES-PRF-EXIT
069800        UNTIL SI-FIN-OPRF
069900 
070000     .
070100 2450-COPIA-DESPUES-PRF-EXIT.
070200     EXIT.
070300 
070400 2460-COPIA-UNA-DESPUES-PRF.
070500 
070600     MOVE OPRF-RAW                        TO NPRF-RAW
070700     WRITE REG-NPRF
070800     PERFORM 2020-LEER-OPRF
070900        THRU 2020-LEER-OPRF-EXIT
071000 
071100     .
071200 2460-COPIA-UNA-DESPUES-PRF-EXIT.
071300     EXIT.
071400*****************************************************************
071500*            9000-SIN-DATOS (NINGUNA FECHA PRODUJO DATOS)       *
071600*****************************************************************
071700 9000-SIN-DATOS.
071800 
071900     DISPLAY '*****************************************'
072000     DISPLAY 'NO SE PUDO CONSTRUIR NINGUN DATO DE INDICE'
072100     DISPLAY '*****************************************'
072200 
072300     .
072400 9000-SIN-DATOS-EXIT.
072500     EXIT.
072600*****************************************************************
072700*                              3000-FIN                        *
072800*****************************************************************
072900 3000-FIN.
073000 
073100     IF WS-FS-STOCK EQUAL '00' OR '10'
073200        CLOSE STOCK-FILE
073300     END-IF
073400 
073500     IF NOT NO-HAY-DATOS-DE-INDICE
073600        DISPLAY '*****************************************'
073700        DISPLAY 'DIAS PROCESADOS      : ' CN-DIAS-PROCESADOS
073800        DISPLAY 'REGISTROS LEIDOS     : ' CN-REGISTROS-LEIDOS
073900        DISPLAY 'COMP. COPIADOS ANTES : ' CN-CMP-ANTES-COPIADOS
074000        DISPLAY 'COMP. COPIADOS DESP. : ' CN-CMP-DESPUES-COPIADOS
074100        DISPLAY '*****************************************'
074200     END-IF
074300 
074400     STOP RUN.
